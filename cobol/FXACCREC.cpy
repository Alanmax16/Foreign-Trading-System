000100***************************************************************           
000200*  FXACCREC  --  TRADING ACCOUNT MASTER RECORD                  *         
000300*  SORTED ASCENDING BY ACT-ACCOUNT-ID ON THE INPUT FILE.  THE   *         
000400*  ENTIRE FILE IS LOADED INTO ACT-TABLE (MAX 100 ACCOUNTS) AND  *         
000500*  RE-WRITTEN AT THE END OF THE TRANSACTION-POSTING PASS.       *         
000600*                                     T. HARKER   06/1989       *         
000700***************************************************************           
000800 01  ACT-REC.                                                             
000900     05  ACT-ACCOUNT-ID              PIC 9(08).                           
001000     05  ACT-USER-ID                 PIC 9(08).                           
001100     05  ACT-ACCOUNT-NUMBER          PIC X(12).                           
001200     05  ACT-ACCOUNT-TYPE            PIC X(04).                           
001300         88  ACT-TYPE-DEMO           VALUE 'DEMO'.                        
001400         88  ACT-TYPE-LIVE           VALUE 'LIVE'.                        
001500     05  ACT-CURRENCY                PIC X(03).                           
001600     05  ACT-BALANCE                 PIC S9(11)V99.                       
001700     05  ACT-ACTIVE-FLAG             PIC X(01).                           
001800         88  ACT-IS-ACTIVE           VALUE 'Y'.                           
001900         88  ACT-IS-INACTIVE         VALUE 'N'.                           
002000     05  FILLER                      PIC X(20).                           
002100                                                                          
002200*--- UNSIGNED MAGNITUDE VIEW OF THE BALANCE FOR THE REPORT EDIT           
002300*--- MASKS.  OVERPUNCH SIGN IS PART OF THE LAST DISPLAY BYTE,             
002400*--- NOT A SEPARATE BYTE, SO THIS IS THE SAME 13 BYTES AS                 
002500*--- ACT-BALANCE ITSELF.                                                  
002600 01  ACT-BALANCE-PARTS REDEFINES ACT-BALANCE.                             
002700     05  ACT-BALANCE-DIGITS          PIC 9(11)V99.                        
002800                                                                          
002900***************************************************************           
003000*  IN-MEMORY ACCOUNT TABLE -- KEYED BY ACCOUNT-ID, MAX 100.     *         
003100*  TABLE ORDER MATCHES THE SORTED INPUT SO NO SORT STEP IS      *         
003200*  NEEDED HERE (CONTRAST RAT-TABLE, WHICH FXSRT010 SORTS).      *         
003300***************************************************************           
003400 01  ACT-TABLE.                                                           
003500     05  ACT-TABLE-COUNT             PIC S9(04) COMP VALUE 0.             
003600     05  ACT-TABLE-ENTRY OCCURS 100 TIMES                                 
003700             ASCENDING KEY IS ACT-TBL-ACCOUNT-ID                          
003800             INDEXED BY ACT-TBL-NDX.                                      
003900         10  ACT-TBL-ACCOUNT-ID      PIC 9(08).                           
004000         10  ACT-TBL-USER-ID         PIC 9(08).                           
004100         10  ACT-TBL-ACCOUNT-NUMBER  PIC X(12).                           
004200         10  ACT-TBL-ACCOUNT-TYPE    PIC X(04).                           
004300         10  ACT-TBL-CURRENCY        PIC X(03).                           
004400         10  ACT-TBL-BALANCE         PIC S9(11)V99.                       
004500         10  ACT-TBL-ACTIVE-FLAG     PIC X(01).                           
004600         10  ACT-TBL-ORDER-VALUE     PIC S9(11)V99.                       
004700         10  ACT-TBL-DEP-TOTAL       PIC S9(11)V99.                       
004800         10  ACT-TBL-WTH-TOTAL       PIC S9(11)V99.                       
004900         10  ACT-TBL-TRD-TOTAL       PIC S9(11)V99.                       
005000         10  ACT-TBL-FEE-TOTAL       PIC S9(11)V99.                       
005100         10  ACT-TBL-POST-COUNT      PIC S9(05) COMP-3.                   
005200         10  ACT-TBL-FAIL-COUNT      PIC S9(05) COMP-3.                   
