000100***************************************************************           
000200*  FXALRREC  --  CUSTOMER PRICE-ALERT RECORD                    *         
000300*  READ IN ANY ORDER; EVALUATED ONE AT A TIME AGAINST THE RATE  *         
000400*  TABLE LOADED BY 100-LOAD-RATE-TABLE.  NO TABLE OF ITS OWN.   *         
000500*                                     T. HARKER   06/1989       *         
000600***************************************************************           
000700 01  ALT-REC.                                                             
000800     05  ALT-ALERT-ID                PIC 9(08).                           
000900     05  ALT-USER-ID                 PIC 9(08).                           
001000     05  ALT-BASE-CCY                PIC X(03).                           
001100     05  ALT-QUOTE-CCY               PIC X(03).                           
001200     05  ALT-TARGET-PRICE            PIC 9(06)V9(05).                     
001300     05  ALT-CONDITION               PIC X(06).                           
001400         88  ALT-COND-ABOVE          VALUE 'ABOVE'.                       
001500         88  ALT-COND-BELOW          VALUE 'BELOW'.                       
001600         88  ALT-COND-EQUALS         VALUE 'EQUALS'.                      
001700     05  ALT-ACTIVE-FLAG             PIC X(01).                           
001800         88  ALT-IS-ACTIVE           VALUE 'Y'.                           
001900     05  ALT-TRIGGERED-FLAG          PIC X(01).                           
002000         88  ALT-IS-TRIGGERED        VALUE 'Y'.                           
002100     05  ALT-NOTIFY-TYPE             PIC X(05).                           
002200         88  ALT-NOTIFY-EMAIL        VALUE 'EMAIL'.                       
002300         88  ALT-NOTIFY-PUSH         VALUE 'PUSH'.                        
002400         88  ALT-NOTIFY-BOTH         VALUE 'BOTH'.                        
002500     05  ALT-TRIGGERED-TS            PIC 9(14).                           
002600     05  FILLER                      PIC X(18).                           
