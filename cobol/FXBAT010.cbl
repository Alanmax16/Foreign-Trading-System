000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  FXBAT010  --  NIGHTLY FOREIGN EXCHANGE BATCH CYCLE            *        
000400*  DRIVES THE FIVE NIGHTLY PASSES OVER THE TRADING-ACCOUNT BOOK: *        
000500*    1. LOAD AND SORT THE CURRENT RATE SNAPSHOT.                 *        
000600*    2. LOAD THE ACCOUNT MASTER INTO TABLE.                      *        
000700*    3. TRIGGER AND EXECUTE PENDING TRADE ORDERS.                *        
000800*    4. EVALUATE CUSTOMER PRICE ALERTS.                          *        
000900*    5. POST PENDING MONEY-MOVEMENT TRANSACTIONS.                *        
001000*    6. RE-WRITE THE ACCOUNT MASTER AND PRINT THE REPORT.        *        
001100******************************************************************        
001200 PROGRAM-ID.  FXBAT010.                                                   
001300 AUTHOR.  T. HARKER.                                                      
001400 INSTALLATION.  TREASURY SYSTEMS -- BATCH DEVELOPMENT.                    
001500 DATE-WRITTEN.  06/26/1989.                                               
001600 DATE-COMPILED.                                                           
001700 SECURITY.  NON-CONFIDENTIAL.                                             
001800*                                                                         
001900*    CHANGE LOG                                                           
002000*    ----------                                                           
002100*    06/26/89  TH   ORIGINAL WRITE-UP.  RATE LOAD AND MARKET-             
002200*    06/26/89  TH   ORDER EXECUTION ONLY; ALERTS AND POSTING              
002300*    06/26/89  TH   WERE STILL A MANUAL END-OF-DAY PROCEDURE.             
002400*    01/18/90  TH   REQ 4180 -- ADDED STOP-LOSS/TAKE-PROFIT               
002500*    01/18/90  TH   TRIGGER TEST, NOW VIA CALL TO FXTRG010.               
002600*    03/02/90  TH   REQ 4233 -- FOLDED THE ALERT FILE INTO THE            
002700*    03/02/90  TH   NIGHTLY RUN (PASS 3) TO REPLACE THE MANUAL            
002800*    03/02/90  TH   REVIEW THE TRADE DESK WAS DOING BY HAND.              
002900*    11/02/90  TH   REQ 4471 -- RATE TABLE RAISED TO 100 PAIRS            
003000*    11/02/90  TH   (SEE FXSRT010 LOG FOR THE MATCHING CHANGE).           
003100*    04/14/92  RC   REQ 5108 -- SEE FXSRT010; RATE TABLE SORT             
003200*    04/14/92  RC   BUG FIXED THERE AFFECTED LOOKUPS DONE HERE.           
003300*    02/09/93  RC   REQ 5344 -- ADDED PASS 5, TRANSACTION                 
003400*    02/09/93  RC   POSTING AGAINST THE ACCOUNT MASTER.                   
003500*    02/09/93  RC   ACCOUNTING WANTED THE FEED AUTOMATED OFF THE          
003600*    02/09/93  RC   OLD BATCH DEPOSIT/WITHDRAWAL KEYING SCREEN.           
003700*    08/30/96  DK   REQ 6290 -- SEE FXSRT010 LOG.                         
003800*    09/23/97  DK   REQ 6604 -- SEE FXTRG010 LOG; P/L FIGURES             
003900*    09/23/97  DK   ON THE SECTION 1 REPORT WERE TRUNCATED.               
004000*    02/11/99  DK   Y2K REMEDIATION -- CTL-RUN-TIMESTAMP AND              
004100*    02/11/99  DK   ALL FILE TIMESTAMP FIELDS ARE FULL 4-DIGIT-           
004200*    02/11/99  DK   YEAR (9(14)) COMP-3/DISPLAY FIELDS; NO                
004300*    02/11/99  DK   2-DIGIT YEAR WINDOWING LOGIC EXISTS HERE.             
004400*    02/11/99  DK   REVIEWED AND SIGNED OFF FOR Y2K.                      
004500*    05/30/01  MS   REQ 7390 -- SEE FXTRG010 LOG; P/L WAS                 
004600*    05/30/01  MS   ALWAYS COMING OUT ZERO ON EXECUTED ORDERS.            
004700*    03/19/03  MS   REQ 7742 -- SEE FXSRT010 LOG; RATE LOOKUPS            
004800*    03/19/03  MS   ON ODD-POSITIONED PAIRS WERE FAILING.                 
004900*    07/11/05  PN   REQ 8150 -- ADDED ACT-TBL-ORDER-VALUE                 
005000*    07/11/05  PN   ACCUMULATOR (RULE AG2), MOVED THE ACCOUNT             
005100*    07/11/05  PN   TABLE LOAD AHEAD OF THE ORDER PASS SO IT              
005200*    07/11/05  PN   COULD BE POSTED THERE, AND ADDED ITS COLUMN           
005300*    07/11/05  PN   ON THE SECTION 3 PER-ACCOUNT REPORT LINE.             
005400*    09/14/05  PN   REQ 8212 -- 102-ADD-RATE-ENTRY NOW ABENDS             
005500*    09/14/05  PN   (RC=16) IF THE RATE FEED HAS MORE THAN 100            
005600*    09/14/05  PN   PAIRS INSTEAD OF RUNNING PAST THE END OF              
005700*    09/14/05  PN   RAT-TABLE-ENTRY.  NEVER HAPPENED IN PROD BUT          
005800*    09/14/05  PN   AUDIT FLAGGED THE MISSING BOUNDS TEST.                
005900*    09/14/05  PN   ALSO PASSES CTL-RUN-TIMESTAMP TO FXTRG010 SO          
006000*    09/14/05  PN   ORD-EXEC-TS GETS SET ON EXECUTION -- IT WAS           
006100*    09/14/05  PN   BEING LEFT ZERO; SEE FXTRG010 LOG SAME DATE.          
006200*    10/03/05  PN   REQ 8230 -- ADDED 070-ABEND-RTN AS A SHARED           
006300*    10/03/05  PN   GO TO TARGET FOR RUN-TERMINATING ERRORS, IN           
006400*    10/03/05  PN   PLACE OF 102-ADD-RATE-ENTRY INLINING ITS OWN          
006500*    10/03/05  PN   CLOSE/GOBACK.  SAME SHAPE AS THE COST PROGRAM         
006600*    10/03/05  PN   OVER IN BILLING'S 1000-ERROR-RTN.                     
006700******************************************************************        
006800                                                                          
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER.  IBM-390.                                               
007200 OBJECT-COMPUTER.  IBM-390.                                               
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM.                                                  
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT RATES-FILE         ASSIGN TO RATESIN                          
007900         ACCESS IS SEQUENTIAL                                             
008000         FILE STATUS IS WS-RATES-STATUS.                                  
008100                                                                          
008200     SELECT ACCOUNTS-FILE      ASSIGN TO ACCTMSTR                         
008300         ACCESS IS SEQUENTIAL                                             
008400         FILE STATUS IS WS-ACCTMSTR-STATUS.                               
008500                                                                          
008600     SELECT ORDERS-FILE        ASSIGN TO ORDERIN                          
008700         ACCESS IS SEQUENTIAL                                             
008800         FILE STATUS IS WS-ORDERIN-STATUS.                                
008900                                                                          
009000     SELECT ALERTS-FILE        ASSIGN TO ALERTIN                          
009100         ACCESS IS SEQUENTIAL                                             
009200         FILE STATUS IS WS-ALERTIN-STATUS.                                
009300                                                                          
009400     SELECT TRANSACTIONS-FILE  ASSIGN TO TRANIN                           
009500         ACCESS IS SEQUENTIAL                                             
009600         FILE STATUS IS WS-TRANIN-STATUS.                                 
009700                                                                          
009800     SELECT ORDERS-OUT-FILE    ASSIGN TO ORDEROUT                         
009900         ACCESS IS SEQUENTIAL                                             
010000         FILE STATUS IS WS-ORDEROUT-STATUS.                               
010100                                                                          
010200     SELECT ALERTS-OUT-FILE    ASSIGN TO ALERTOUT                         
010300         ACCESS IS SEQUENTIAL                                             
010400         FILE STATUS IS WS-ALERTOUT-STATUS.                               
010500                                                                          
010600     SELECT TRANS-OUT-FILE     ASSIGN TO TRANOUT                          
010700         ACCESS IS SEQUENTIAL                                             
010800         FILE STATUS IS WS-TRANOUT-STATUS.                                
010900                                                                          
011000     SELECT ACCOUNTS-OUT-FILE  ASSIGN TO ACCTOUT                          
011100         ACCESS IS SEQUENTIAL                                             
011200         FILE STATUS IS WS-ACCTOUT-STATUS.                                
011300                                                                          
011400     SELECT NOTIFICATIONS-FILE ASSIGN TO NOTIFOUT                         
011500         ACCESS IS SEQUENTIAL                                             
011600         FILE STATUS IS WS-NOTIFOUT-STATUS.                               
011700                                                                          
011800     SELECT REPORT-FILE        ASSIGN TO RPTOUT                           
011900         ACCESS IS SEQUENTIAL                                             
012000         FILE STATUS IS WS-RPTOUT-STATUS.                                 
012100                                                                          
012200 DATA DIVISION.                                                           
012300 FILE SECTION.                                                            
012400                                                                          
012500 FD  RATES-FILE                                                           
012600     RECORDING MODE IS F.                                                 
012700 01  RATES-FD-RECORD              PIC X(050).                             
012800                                                                          
012900 FD  ACCOUNTS-FILE                                                        
013000     RECORDING MODE IS F.                                                 
013100 01  ACCOUNTS-FD-RECORD           PIC X(069).                             
013200                                                                          
013300 FD  ORDERS-FILE                                                          
013400     RECORDING MODE IS F.                                                 
013500 01  ORDERS-FD-RECORD             PIC X(151).                             
013600                                                                          
013700 FD  ALERTS-FILE                                                          
013800     RECORDING MODE IS F.                                                 
013900 01  ALERTS-FD-RECORD             PIC X(078).                             
014000                                                                          
014100 FD  TRANSACTIONS-FILE                                                    
014200     RECORDING MODE IS F.                                                 
014300 01  TRANSACTIONS-FD-RECORD       PIC X(121).                             
014400                                                                          
014500 FD  ORDERS-OUT-FILE                                                      
014600     RECORDING MODE IS F.                                                 
014700 01  ORDERS-OUT-FD-RECORD         PIC X(151).                             
014800                                                                          
014900 FD  ALERTS-OUT-FILE                                                      
015000     RECORDING MODE IS F.                                                 
015100 01  ALERTS-OUT-FD-RECORD         PIC X(078).                             
015200                                                                          
015300 FD  TRANS-OUT-FILE                                                       
015400     RECORDING MODE IS F.                                                 
015500 01  TRANS-OUT-FD-RECORD          PIC X(121).                             
015600                                                                          
015700 FD  ACCOUNTS-OUT-FILE                                                    
015800     RECORDING MODE IS F.                                                 
015900 01  ACCOUNTS-OUT-FD-RECORD       PIC X(069).                             
016000                                                                          
016100 FD  NOTIFICATIONS-FILE                                                   
016200     RECORDING MODE IS F.                                                 
016300 01  NOTIFICATIONS-FD-RECORD      PIC X(093).                             
016400                                                                          
016500 FD  REPORT-FILE                                                          
016600     RECORDING MODE IS F.                                                 
016700 01  REPORT-RECORD                PIC X(132).                             
016800                                                                          
016900 WORKING-STORAGE SECTION.                                                 
017000                                                                          
017100 01  FILE-STATUS-CODES.                                                   
017200     05  WS-RATES-STATUS          PIC X(02) VALUE SPACES.                 
017300     05  WS-ACCTMSTR-STATUS       PIC X(02) VALUE SPACES.                 
017400     05  WS-ORDERIN-STATUS        PIC X(02) VALUE SPACES.                 
017500     05  WS-ALERTIN-STATUS        PIC X(02) VALUE SPACES.                 
017600     05  WS-TRANIN-STATUS         PIC X(02) VALUE SPACES.                 
017700     05  WS-ORDEROUT-STATUS       PIC X(02) VALUE SPACES.                 
017800     05  WS-ALERTOUT-STATUS       PIC X(02) VALUE SPACES.                 
017900     05  WS-TRANOUT-STATUS        PIC X(02) VALUE SPACES.                 
018000     05  WS-ACCTOUT-STATUS        PIC X(02) VALUE SPACES.                 
018100     05  WS-NOTIFOUT-STATUS       PIC X(02) VALUE SPACES.                 
018200     05  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.                 
018300                                                                          
018400 01  WORK-SWITCHES.                                                       
018500     05  WS-RATES-EOF-SW          PIC X(01) VALUE 'N'.                    
018600         88  WS-RATES-EOF                   VALUE 'Y'.                    
018700     05  WS-ACCOUNTS-EOF-SW       PIC X(01) VALUE 'N'.                    
018800         88  WS-ACCOUNTS-EOF                VALUE 'Y'.                    
018900     05  WS-ORDERS-EOF-SW         PIC X(01) VALUE 'N'.                    
019000         88  WS-ORDERS-EOF                  VALUE 'Y'.                    
019100     05  WS-ALERTS-EOF-SW         PIC X(01) VALUE 'N'.                    
019200         88  WS-ALERTS-EOF                  VALUE 'Y'.                    
019300     05  WS-TRANS-EOF-SW          PIC X(01) VALUE 'N'.                    
019400         88  WS-TRANS-EOF                   VALUE 'Y'.                    
019500     05  WS-FIRST-ORDER-SW        PIC X(01) VALUE 'Y'.                    
019600         88  WS-FIRST-ORDER                 VALUE 'Y'.                    
019700     05  WS-RATE-FOUND-SW         PIC X(01) VALUE 'N'.                    
019800         88  WS-RATE-FOUND                  VALUE 'Y'.                    
019900     05  WS-RATE-STALE-SW         PIC X(01) VALUE 'N'.                    
020000         88  WS-RATE-IS-STALE               VALUE 'Y'.                    
020100     05  WS-ACCOUNT-FOUND-SW      PIC X(01) VALUE 'N'.                    
020200         88  WS-ACCOUNT-FOUND               VALUE 'Y'.                    
020300     05  WS-ALERT-MET-SW          PIC X(01) VALUE 'N'.                    
020400         88  WS-ALERT-CONDITION-MET          VALUE 'Y'.                   
020500     05  WS-ORDER-TRIGGER-SWITCH  PIC X(01) VALUE 'N'.                    
020600                                                                          
020700*--- STANDALONE SUBSCRIPTS/COUNTERS -- NOT PART OF ANY RECORD             
020800*--- IMAGE, SO CARRIED AT THE 77 LEVEL PER SHOP STANDARD.                 
020900 77  WS-RPT-NDX                   PIC S9(04) COMP.                        
021000 77  WS-LOOKUP-ACCOUNT-ID         PIC 9(08).                              
021100 77  WS-PAGE-NUMBER               PIC S9(05) COMP VALUE 1.                
021200 77  WS-ABEND-MESSAGE             PIC X(45) VALUE SPACES.                 
021300                                                                          
021400 01  WS-RATE-LOOKUP.                                                      
021500     05  WS-LOOKUP-PAIR-KEY.                                              
021600         10  WS-LOOKUP-BASE-CCY   PIC X(03).                              
021700         10  WS-LOOKUP-QUOTE-CCY  PIC X(03).                              
021800     05  WS-CURRENT-RATE          PIC 9(06)V9(05).                        
021900     05  WS-RATE-AGE-SECONDS      PIC S9(07) COMP-3.                      
022000     05  WS-RATE-TS-WORK          PIC 9(14).                              
022100*--- TIMESTAMP WORK FIELD BROKEN OUT FOR RULE R3 (STALENESS).             
022200     05  WS-RATE-TS-PARTS REDEFINES WS-RATE-TS-WORK.                      
022300         10  WS-RATE-TS-DATE      PIC 9(08).                              
022400         10  WS-RATE-TS-HH        PIC 9(02).                              
022500         10  WS-RATE-TS-MM        PIC 9(02).                              
022600         10  WS-RATE-TS-SS        PIC 9(02).                              
022700                                                                          
022800 01  WS-ORDER-VALUE-WORK          PIC S9(11)V99 COMP-3.                   
022900 01  WS-ACCOUNT-NET-POSTED        PIC S9(11)V99 COMP-3.                   
023000                                                                          
023100 01  WS-PREV-USER-ID              PIC 9(08) VALUE ZERO.                   
023200                                                                          
023300 01  ORDER-PASS-TOTALS.                                                   
023400     05  WS-USER-EXEC-COUNT       PIC S9(05) COMP-3 VALUE 0.              
023500     05  WS-USER-PL-TOTAL         PIC S9(11)V99 COMP-3 VALUE 0.           
023600     05  WS-GT-ORD-EXEC-COUNT     PIC S9(07) COMP-3 VALUE 0.              
023700     05  WS-GT-ORD-SKIP-COUNT     PIC S9(07) COMP-3 VALUE 0.              
023800     05  WS-GT-ORD-ERROR-COUNT    PIC S9(07) COMP-3 VALUE 0.              
023900     05  WS-GT-PL-TOTAL           PIC S9(11)V99 COMP-3 VALUE 0.           
024000                                                                          
024100 01  ALERT-PASS-TOTALS.                                                   
024200     05  WS-ALERT-EXAMINED        PIC S9(07) COMP-3 VALUE 0.              
024300     05  WS-ALERT-TRIGGERED       PIC S9(07) COMP-3 VALUE 0.              
024400     05  WS-ALERT-ERRORS          PIC S9(07) COMP-3 VALUE 0.              
024500     05  WS-ALERT-COND-TEXT       PIC X(06) VALUE SPACES.                 
024600                                                                          
024700 01  TRANSACTION-PASS-TOTALS.                                             
024800     05  WS-TXN-POSTED-COUNT      PIC S9(07) COMP-3 VALUE 0.              
024900     05  WS-TXN-FAILED-COUNT      PIC S9(07) COMP-3 VALUE 0.              
025000     05  WS-TXN-NET-AMOUNT        PIC S9(11)V99 COMP-3 VALUE 0.           
025100                                                                          
025200 01  NOTIFY-LINE.                                                         
025300     05  NOTIFY-TYPE-OUT           PIC X(05).                             
025400     05  NOTIFY-USER-ID-OUT        PIC 9(08).                             
025500     05  NOTIFY-MESSAGE            PIC X(75).                             
025600     05  FILLER                    PIC X(05) VALUE SPACES.                
025700 01  WS-ALERT-MSG-PRICE             PIC ZZZZZ9.99999.                     
025800                                                                          
025900*----------------------------------------------------------------         
026000*    REPORT LINES -- 132-COLUMN PRINT LAYOUT.                             
026100*----------------------------------------------------------------         
026200 01  RPT-HEADING-1.                                                       
026300     05  FILLER                   PIC X(10) VALUE SPACES.                 
026400     05  FILLER                   PIC X(40) VALUE                         
026500         'FXBAT010 - FOREIGN EXCHANGE BATCH CYCLE'.                       
026600     05  FILLER                   PIC X(12) VALUE '   RUN DATE '.         
026700     05  RPT1-RUN-DATE            PIC 9(08).                              
026800     05  FILLER                   PIC X(10) VALUE '    PAGE '.            
026900     05  RPT1-PAGE-NO             PIC ZZZ9.                               
027000     05  FILLER                   PIC X(48) VALUE SPACES.                 
027100                                                                          
027200 01  RPT-SECTION1-HDR1.                                                   
027300     05  FILLER                   PIC X(132) VALUE                        
027400         'SECTION 1 - ORDER TRIGGER AND EXECUTION PASS'.                  
027500                                                                          
027600 01  RPT-SECTION1-HDR2.                                                   
027700     05  FILLER                   PIC X(132) VALUE                        
027800'  TRADE-ID  PAIR     SIDE     AMOUNT        EXEC-PRICE      P/L'.        
027900                                                                          
028000 01  RPT-ORDER-DETAIL.                                                    
028100     05  FILLER                   PIC X(02) VALUE SPACES.                 
028200     05  RPT-OD-TRADE-ID          PIC 9(08).                              
028300     05  FILLER                   PIC X(02) VALUE SPACES.                 
028400     05  RPT-OD-PAIR              PIC X(07).                              
028500     05  FILLER                   PIC X(02) VALUE SPACES.                 
028600     05  RPT-OD-SIDE              PIC X(04).                              
028700     05  FILLER                   PIC X(03) VALUE SPACES.                 
028800     05  RPT-OD-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.                    
028900     05  FILLER                   PIC X(02) VALUE SPACES.                 
029000     05  RPT-OD-EXEC-PRICE        PIC ZZZ,ZZ9.99999.                      
029100     05  FILLER                   PIC X(02) VALUE SPACES.                 
029200     05  RPT-OD-PL                PIC ZZZ,ZZZ,ZZ9.99-.                    
029300     05  FILLER                   PIC X(057) VALUE SPACES.                
029400                                                                          
029500 01  RPT-ORDER-BREAK.                                                     
029600     05  FILLER                   PIC X(05) VALUE SPACES.                 
029700     05  FILLER                   PIC X(06) VALUE 'USER '.                
029800     05  RPT-OB-USER-ID           PIC 9(08).                              
029900     05  FILLER                   PIC X(10) VALUE ' EXECUTED '.           
030000     05  RPT-OB-EXEC-COUNT        PIC ZZ,ZZ9.                             
030100     05  FILLER                   PIC X(06) VALUE ' P/L '.                
030200     05  RPT-OB-PL-TOTAL          PIC ZZZ,ZZZ,ZZ9.99-.                    
030300     05  FILLER                   PIC X(076) VALUE SPACES.                
030400                                                                          
030500 01  RPT-ORDER-GRAND.                                                     
030600     05  FILLER                   PIC X(05) VALUE SPACES.                 
030700     05  FILLER                   PIC X(21) VALUE                         
030800         'SECTION 1 GRAND TOTAL'.                                         
030900     05  FILLER                   PIC X(10) VALUE ' EXECUTED '.           
031000     05  RPT-OG-EXEC-COUNT        PIC ZZZ,ZZ9.                            
031100     05  FILLER                   PIC X(10) VALUE ' SKIPPED  '.           
031200     05  RPT-OG-SKIP-COUNT        PIC ZZZ,ZZ9.                            
031300     05  FILLER                   PIC X(10) VALUE ' ERRORS   '.           
031400     05  RPT-OG-ERROR-COUNT       PIC ZZZ,ZZ9.                            
031500     05  FILLER                   PIC X(07) VALUE ' P/L  '.               
031600     05  RPT-OG-PL-TOTAL          PIC ZZZ,ZZZ,ZZ9.99-.                    
031700     05  FILLER                   PIC X(033) VALUE SPACES.                
031800                                                                          
031900 01  RPT-SECTION2-HDR1.                                                   
032000     05  FILLER                   PIC X(132) VALUE                        
032100         'SECTION 2 - ALERT RULE ENGINE PASS'.                            
032200                                                                          
032300 01  RPT-SECTION2-DETAIL.                                                 
032400     05  FILLER                   PIC X(05) VALUE SPACES.                 
032500     05  FILLER                   PIC X(30) VALUE                         
032600         'ALERTS THIS RUN              '.                                 
032700     05  FILLER                   PIC X(10) VALUE 'EXAMINED '.            
032800     05  RPT-AL-EXAMINED          PIC ZZZ,ZZ9.                            
032900     05  FILLER                   PIC X(11) VALUE ' TRIGGERED '.          
033000     05  RPT-AL-TRIGGERED         PIC ZZZ,ZZ9.                            
033100     05  FILLER                   PIC X(08) VALUE ' ERRORS '.             
033200     05  RPT-AL-ERRORS            PIC ZZZ,ZZ9.                            
033300     05  FILLER                   PIC X(047) VALUE SPACES.                
033400                                                                          
033500 01  RPT-SECTION3-HDR1.                                                   
033600     05  FILLER                   PIC X(132) VALUE                        
033700         'SECTION 3 - TRANSACTION POSTING PASS'.                          
033800                                                                          
033900 01  RPT-SECTION3-HDR2.                                                   
034000     05  FILLER                   PIC X(132) VALUE                        
034100'  ACCOUNT-ID   COMPLETED  FAILED   NET POSTED      BALANCE'.             
034200                                                                          
034300 01  RPT-ACCOUNT-DETAIL.                                                  
034400     05  FILLER                   PIC X(02) VALUE SPACES.                 
034500     05  RPT-AD-ACCOUNT-ID        PIC 9(08).                              
034600     05  FILLER                   PIC X(03) VALUE SPACES.                 
034700     05  FILLER                   PIC X(10) VALUE 'COMPLETED '.           
034800     05  RPT-AD-POST-COUNT        PIC ZZ,ZZ9.                             
034900     05  FILLER                   PIC X(09) VALUE ' FAILED  '.            
035000     05  RPT-AD-FAIL-COUNT        PIC ZZ,ZZ9.                             
035100     05  FILLER                   PIC X(12) VALUE ' NET POSTED '.         
035200     05  RPT-AD-NET-POSTED        PIC ZZZ,ZZZ,ZZ9.99-.                    
035300     05  FILLER                   PIC X(10) VALUE ' BALANCE  '.           
035400     05  RPT-AD-BALANCE           PIC ZZZ,ZZZ,ZZ9.99-.                    
035500     05  FILLER                   PIC X(09) VALUE ' ORD VAL '.            
035600     05  RPT-AD-ORDER-VALUE       PIC ZZZ,ZZZ,ZZ9.99-.                    
035700     05  FILLER                   PIC X(012) VALUE SPACES.                
035800                                                                          
035900 01  RPT-ACCOUNT-GRAND.                                                   
036000     05  FILLER                   PIC X(05) VALUE SPACES.                 
036100     05  FILLER                   PIC X(21) VALUE                         
036200         'SECTION 3 GRAND TOTAL'.                                         
036300     05  FILLER                   PIC X(10) VALUE ' POSTED  '.            
036400     05  RPT-AG-POSTED-COUNT      PIC ZZZ,ZZ9.                            
036500     05  FILLER                   PIC X(09) VALUE ' FAILED '.             
036600     05  RPT-AG-FAILED-COUNT      PIC ZZZ,ZZ9.                            
036700     05  FILLER                   PIC X(12) VALUE ' NET AMOUNT '.         
036800     05  RPT-AG-NET-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99-.                    
036900     05  FILLER                   PIC X(046) VALUE SPACES.                
037000                                                                          
037100 01  RPT-BLANK-LINE.                                                      
037200     05  FILLER                   PIC X(132) VALUE SPACES.                
037300                                                                          
037400 COPY FXCTLREC.                                                           
037500 COPY FXRATREC.                                                           
037600 COPY FXACCREC.                                                           
037700 COPY FXORDREC.                                                           
037800 COPY FXALRREC.                                                           
037900 COPY FXTXNREC.                                                           
038000                                                                          
038100 PROCEDURE DIVISION.                                                      
038200                                                                          
038300 000-MAIN-LINE.                                                           
038400     ACCEPT CTL-PARAM-RECORD.                                             
038500     COMPUTE CTL-RUN-SECONDS-TODAY =                                      
038600         (CTL-RUN-HH * 3600) + (CTL-RUN-MM * 60) + CTL-RUN-SS.            
038700                                                                          
038800     PERFORM 050-OPEN-FILES THRU 050-EXIT.                                
038900     PERFORM 800-INIT-REPORT THRU 800-EXIT.                               
039000                                                                          
039100     PERFORM 100-LOAD-RATE-TABLE THRU 100-EXIT.                           
039200     PERFORM 150-LOAD-ACCOUNT-TABLE THRU 150-EXIT.                        
039300     PERFORM 200-ORDER-PASS THRU 200-EXIT.                                
039400     PERFORM 300-ALERT-PASS THRU 300-EXIT.                                
039500     PERFORM 400-TRANSACTION-PASS THRU 400-EXIT.                          
039600     PERFORM 490-WRITE-ACCOUNTS-AND-REPORT THRU 490-EXIT.                 
039700                                                                          
039800     PERFORM 060-CLOSE-FILES THRU 060-EXIT.                               
039900     GOBACK.                                                              
040000                                                                          
040100*----------------------------------------------------------------         
040200*    050-OPEN-FILES / 060-CLOSE-FILES                                     
040300*----------------------------------------------------------------         
040400 050-OPEN-FILES.                                                          
040500     OPEN INPUT  RATES-FILE  ACCOUNTS-FILE  ORDERS-FILE                   
040600                 ALERTS-FILE  TRANSACTIONS-FILE.                          
040700     OPEN OUTPUT ORDERS-OUT-FILE  ALERTS-OUT-FILE                         
040800                 TRANS-OUT-FILE  ACCOUNTS-OUT-FILE                        
040900                 NOTIFICATIONS-FILE  REPORT-FILE.                         
041000 050-EXIT.                                                                
041100     EXIT.                                                                
041200                                                                          
041300 060-CLOSE-FILES.                                                         
041400     CLOSE RATES-FILE  ACCOUNTS-FILE  ORDERS-FILE                         
041500           ALERTS-FILE  TRANSACTIONS-FILE                                 
041600           ORDERS-OUT-FILE  ALERTS-OUT-FILE  TRANS-OUT-FILE               
041700           ACCOUNTS-OUT-FILE  NOTIFICATIONS-FILE  REPORT-FILE.            
041800 060-EXIT.                                                                
041900     EXIT.                                                                
042000                                                                          
042100*----------------------------------------------------------------         
042200*    070-ABEND-RTN  --  SHARED ABEND EXIT.  ANY PARAGRAPH THAT            
042300*    NEEDS TO TERMINATE THE RUN (RC=16) GOES HERE ON A GO TO              
042400*    RATHER THAN INLINING ITS OWN CLOSE/GOBACK -- REQ 8212.               
042500*----------------------------------------------------------------         
042600 070-ABEND-RTN.                                                           
042700     DISPLAY 'FXBAT010 - 070-ABEND-RTN -- RUN TERMINATED   '.             
042800     DISPLAY WS-ABEND-MESSAGE.                                            
042900     MOVE 16 TO RETURN-CODE.                                              
043000     PERFORM 060-CLOSE-FILES THRU 060-EXIT.                               
043100     GOBACK.                                                              
043200                                                                          
043300*----------------------------------------------------------------         
043400*    100-LOAD-RATE-TABLE  --  PASS 1.  RULE R1/R2.  LOADS THE             
043500*    RATE SNAPSHOT, THEN CALLS FXSRT010 TO PUT IT INTO PAIR-KEY           
043600*    SEQUENCE SO 105-LOOKUP-RATE CAN SEARCH ALL IT.                       
043700*----------------------------------------------------------------         
043800 100-LOAD-RATE-TABLE.                                                     
043900     MOVE ZERO TO RAT-TABLE-COUNT.                                        
044000     PERFORM 101-READ-RATE-RECORD THRU 101-EXIT.                          
044100     PERFORM 102-ADD-RATE-ENTRY THRU 102-EXIT                             
044200         UNTIL WS-RATES-EOF.                                              
044300     CALL 'FXSRT010' USING RAT-TABLE-COUNT, RAT-TABLE.                    
044400 100-EXIT.                                                                
044500     EXIT.                                                                
044600                                                                          
044700 101-READ-RATE-RECORD.                                                    
044800     READ RATES-FILE INTO RAT-REC                                         
044900         AT END                                                           
045000             SET WS-RATES-EOF TO TRUE                                     
045100     END-READ.                                                            
045200     IF NOT WS-RATES-EOF                                                  
045300         IF WS-RATES-STATUS NOT = '00'                                    
045400             DISPLAY 'FXBAT010 - RATES FILE READ ERROR '                  
045500                     WS-RATES-STATUS                                      
045600             SET WS-RATES-EOF TO TRUE                                     
045700         END-IF                                                           
045800     END-IF.                                                              
045900 101-EXIT.                                                                
046000     EXIT.                                                                
046100                                                                          
046200 102-ADD-RATE-ENTRY.                                                      
046300     IF RAT-TABLE-COUNT = 100                                             
046400         MOVE 'FXBAT010 - RATE TABLE EXCEEDS 100 PAIRS -- '               
046500             TO WS-ABEND-MESSAGE                                          
046600         GO TO 070-ABEND-RTN                                              
046700     END-IF.                                                              
046800     ADD 1 TO RAT-TABLE-COUNT.                                            
046900     MOVE RAT-BASE-CCY  TO RAT-TBL-BASE-CCY (RAT-TABLE-COUNT).            
047000     MOVE RAT-QUOTE-CCY TO RAT-TBL-QUOTE-CCY (RAT-TABLE-COUNT).           
047100     MOVE RAT-RATE      TO RAT-TBL-RATE (RAT-TABLE-COUNT).                
047200     MOVE RAT-LAST-UPDATE-TS TO RAT-TBL-TS (RAT-TABLE-COUNT).             
047300     PERFORM 101-READ-RATE-RECORD THRU 101-EXIT.                          
047400 102-EXIT.                                                                
047500     EXIT.                                                                
047600                                                                          
047700*----------------------------------------------------------------         
047800*    105-LOOKUP-RATE  --  RULE R1 (EXACT PAIR), R2 (MISSING),             
047900*    R3 (STALE IF MORE THAN 300 SECONDS OLD).  CALLER LOADS               
048000*    WS-LOOKUP-PAIR-KEY BEFORE PERFORMING THIS PARAGRAPH AND              
048100*    TESTS WS-RATE-FOUND / WS-RATE-IS-STALE ON RETURN.                    
048200*----------------------------------------------------------------         
048300 105-LOOKUP-RATE.                                                         
048400     MOVE 'N' TO WS-RATE-FOUND-SW.                                        
048500     MOVE 'N' TO WS-RATE-STALE-SW.                                        
048600     SET RAT-TBL-NDX TO 1.                                                
048700     SEARCH ALL RAT-TABLE-ENTRY                                           
048800         AT END                                                           
048900             CONTINUE                                                     
049000         WHEN RAT-TBL-PAIR-KEY (RAT-TBL-NDX) = WS-LOOKUP-PAIR-KEY         
049100             SET WS-RATE-FOUND TO TRUE                                    
049200             MOVE RAT-TBL-RATE (RAT-TBL-NDX) TO WS-CURRENT-RATE           
049300             MOVE RAT-TBL-TS   (RAT-TBL-NDX) TO WS-RATE-TS-WORK           
049400     END-SEARCH.                                                          
049500     IF WS-RATE-FOUND                                                     
049600         COMPUTE WS-RATE-AGE-SECONDS =                                    
049700             CTL-RUN-SECONDS-TODAY -                                      
049800             ((WS-RATE-TS-HH * 3600) + (WS-RATE-TS-MM * 60)               
049900                 + WS-RATE-TS-SS)                                         
050000         IF WS-RATE-AGE-SECONDS > 300                                     
050100             SET WS-RATE-IS-STALE TO TRUE                                 
050200         END-IF                                                           
050300     END-IF.                                                              
050400 105-EXIT.                                                                
050500     EXIT.                                                                
050600                                                                          
050700*----------------------------------------------------------------         
050800*    150-LOAD-ACCOUNT-TABLE  --  PASS 2.  ACCOUNT MASTER IS               
050900*    ALREADY SORTED ASCENDING BY ACCOUNT-ID ON INPUT (SEE                 
051000*    FXACCREC) SO NO SORT STEP IS NEEDED HERE.                            
051100*----------------------------------------------------------------         
051200 150-LOAD-ACCOUNT-TABLE.                                                  
051300     MOVE ZERO TO ACT-TABLE-COUNT.                                        
051400     PERFORM 151-READ-ACCOUNT-RECORD THRU 151-EXIT.                       
051500     PERFORM 152-ADD-ACCOUNT-ENTRY THRU 152-EXIT                          
051600         UNTIL WS-ACCOUNTS-EOF.                                           
051700 150-EXIT.                                                                
051800     EXIT.                                                                
051900                                                                          
052000 151-READ-ACCOUNT-RECORD.                                                 
052100     READ ACCOUNTS-FILE INTO ACT-REC                                      
052200         AT END                                                           
052300             SET WS-ACCOUNTS-EOF TO TRUE                                  
052400     END-READ.                                                            
052500     IF NOT WS-ACCOUNTS-EOF                                               
052600         IF WS-ACCTMSTR-STATUS NOT = '00'                                 
052700             DISPLAY 'FXBAT010 - ACCOUNT FILE READ ERROR '                
052800                     WS-ACCTMSTR-STATUS                                   
052900             SET WS-ACCOUNTS-EOF TO TRUE                                  
053000         END-IF                                                           
053100     END-IF.                                                              
053200 151-EXIT.                                                                
053300     EXIT.                                                                
053400                                                                          
053500 152-ADD-ACCOUNT-ENTRY.                                                   
053600     ADD 1 TO ACT-TABLE-COUNT.                                            
053700     MOVE ACT-ACCOUNT-ID     TO                                           
053800         ACT-TBL-ACCOUNT-ID (ACT-TABLE-COUNT).                            
053900     MOVE ACT-USER-ID        TO ACT-TBL-USER-ID (ACT-TABLE-COUNT).        
054000     MOVE ACT-ACCOUNT-NUMBER TO ACT-TBL-ACCOUNT-NUMBER                    
054100                                 (ACT-TABLE-COUNT).                       
054200     MOVE ACT-ACCOUNT-TYPE   TO ACT-TBL-ACCOUNT-TYPE                      
054300                                 (ACT-TABLE-COUNT).                       
054400     MOVE ACT-CURRENCY       TO                                           
054500         ACT-TBL-CURRENCY (ACT-TABLE-COUNT).                              
054600     MOVE ACT-BALANCE        TO ACT-TBL-BALANCE (ACT-TABLE-COUNT).        
054700     MOVE ACT-ACTIVE-FLAG    TO ACT-TBL-ACTIVE-FLAG                       
054800                                 (ACT-TABLE-COUNT).                       
054900     MOVE ZERO TO ACT-TBL-ORDER-VALUE (ACT-TABLE-COUNT).                  
055000     MOVE ZERO TO ACT-TBL-DEP-TOTAL   (ACT-TABLE-COUNT).                  
055100     MOVE ZERO TO ACT-TBL-WTH-TOTAL   (ACT-TABLE-COUNT).                  
055200     MOVE ZERO TO ACT-TBL-TRD-TOTAL   (ACT-TABLE-COUNT).                  
055300     MOVE ZERO TO ACT-TBL-FEE-TOTAL   (ACT-TABLE-COUNT).                  
055400     MOVE ZERO TO ACT-TBL-POST-COUNT  (ACT-TABLE-COUNT).                  
055500     MOVE ZERO TO ACT-TBL-FAIL-COUNT  (ACT-TABLE-COUNT).                  
055600     PERFORM 151-READ-ACCOUNT-RECORD THRU 151-EXIT.                       
055700 152-EXIT.                                                                
055800     EXIT.                                                                
055900                                                                          
056000*----------------------------------------------------------------         
056100*    415-FIND-ACCOUNT  --  BINARY SEARCH OF ACT-TABLE BY ACCOUNT          
056200*    ID, SHARED BY THE ORDER PASS (RULE AG2) AND THE TRANSACTION          
056300*    PASS (RULE TX).  CALLER LOADS WS-LOOKUP-ACCOUNT-ID FIRST.            
056400*----------------------------------------------------------------         
056500 415-FIND-ACCOUNT.                                                        
056600     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.                                     
056700     SET ACT-TBL-NDX TO 1.                                                
056800     SEARCH ALL ACT-TABLE-ENTRY                                           
056900         AT END                                                           
057000             CONTINUE                                                     
057100         WHEN ACT-TBL-ACCOUNT-ID (ACT-TBL-NDX)                            
057200                 = WS-LOOKUP-ACCOUNT-ID                                   
057300             SET WS-ACCOUNT-FOUND TO TRUE                                 
057400     END-SEARCH.                                                          
057500 415-EXIT.                                                                
057600     EXIT.                                                                
057700                                                                          
057800*----------------------------------------------------------------         
057900*    200-ORDER-PASS  --  PASS 3.  TRIGGER ENGINE AND TRADE                
058000*    EXECUTION.  CONTROL BREAK ON ORD-USER-ID.                            
058100*----------------------------------------------------------------         
058200 200-ORDER-PASS.                                                          
058300     MOVE 'Y' TO WS-FIRST-ORDER-SW.                                       
058400     WRITE REPORT-RECORD FROM RPT-BLANK-LINE                              
058500         AFTER ADVANCING 2.                                               
058600     WRITE REPORT-RECORD FROM RPT-SECTION1-HDR1                           
058700         AFTER ADVANCING 1.                                               
058800     WRITE REPORT-RECORD FROM RPT-SECTION1-HDR2                           
058900         AFTER ADVANCING 1.                                               
059000     PERFORM 201-READ-ORDER-RECORD THRU 201-EXIT.                         
059100     PERFORM 210-PROCESS-ONE-ORDER THRU 210-EXIT                          
059200         UNTIL WS-ORDERS-EOF.                                             
059300     IF NOT WS-FIRST-ORDER                                                
059400         PERFORM 290-ORDER-USER-BREAK THRU 290-EXIT                       
059500     END-IF.                                                              
059600     PERFORM 295-WRITE-ORDER-GRAND-TOTAL THRU 295-EXIT.                   
059700 200-EXIT.                                                                
059800     EXIT.                                                                
059900                                                                          
060000 201-READ-ORDER-RECORD.                                                   
060100     READ ORDERS-FILE INTO ORD-REC                                        
060200         AT END                                                           
060300             SET WS-ORDERS-EOF TO TRUE                                    
060400     END-READ.                                                            
060500     IF NOT WS-ORDERS-EOF                                                 
060600         IF WS-ORDERIN-STATUS NOT = '00'                                  
060700             DISPLAY 'FXBAT010 - ORDER FILE READ ERROR '                  
060800                     WS-ORDERIN-STATUS                                    
060900             SET WS-ORDERS-EOF TO TRUE                                    
061000         END-IF                                                           
061100     END-IF.                                                              
061200 201-EXIT.                                                                
061300     EXIT.                                                                
061400                                                                          
061500 210-PROCESS-ONE-ORDER.                                                   
061600     IF WS-FIRST-ORDER                                                    
061700         MOVE 'N' TO WS-FIRST-ORDER-SW                                    
061800     ELSE                                                                 
061900         IF ORD-USER-ID NOT = WS-PREV-USER-ID                             
062000             PERFORM 290-ORDER-USER-BREAK THRU 290-EXIT                   
062100         END-IF                                                           
062200     END-IF.                                                              
062300     MOVE ORD-USER-ID TO WS-PREV-USER-ID.                                 
062400                                                                          
062500     IF ORD-IS-PENDING                                                    
062600         MOVE ORD-BASE-CCY  TO WS-LOOKUP-BASE-CCY                         
062700         MOVE ORD-QUOTE-CCY TO WS-LOOKUP-QUOTE-CCY                        
062800         PERFORM 105-LOOKUP-RATE THRU 105-EXIT                            
062900         IF WS-RATE-FOUND AND NOT WS-RATE-IS-STALE                        
063000             CALL 'FXTRG010' USING ORD-REC, ORD-COST-WORK,                
063100                     WS-CURRENT-RATE, CTL-RUN-TIMESTAMP,                  
063200                     WS-ORDER-TRIGGER-SWITCH                              
063300             IF ORD-IS-EXECUTED                                           
063400                 ADD 1 TO WS-USER-EXEC-COUNT                              
063500                 ADD 1 TO WS-GT-ORD-EXEC-COUNT                            
063600                 ADD ORD-PROFIT-LOSS TO WS-USER-PL-TOTAL                  
063700                 ADD ORD-PROFIT-LOSS TO WS-GT-PL-TOTAL                    
063800                 PERFORM 220-WRITE-ORDER-DETAIL-LINE THRU 220-EXIT        
063900                 PERFORM 230-ACCUMULATE-ORDER-VALUE THRU 230-EXIT         
064000             END-IF                                                       
064100         ELSE                                                             
064200             ADD 1 TO WS-GT-ORD-ERROR-COUNT                               
064300         END-IF                                                           
064400     ELSE                                                                 
064500         ADD 1 TO WS-GT-ORD-SKIP-COUNT                                    
064600     END-IF.                                                              
064700                                                                          
064800     WRITE ORDERS-OUT-FD-RECORD FROM ORD-REC.                             
064900     PERFORM 201-READ-ORDER-RECORD THRU 201-EXIT.                         
065000 210-EXIT.                                                                
065100     EXIT.                                                                
065200                                                                          
065300 220-WRITE-ORDER-DETAIL-LINE.                                             
065400     MOVE ORD-TRADE-ID TO RPT-OD-TRADE-ID.                                
065500     STRING ORD-BASE-CCY  DELIMITED BY SIZE                               
065600            '/'           DELIMITED BY SIZE                               
065700            ORD-QUOTE-CCY DELIMITED BY SIZE                               
065800            INTO RPT-OD-PAIR                                              
065900     END-STRING.                                                          
066000     MOVE ORD-SIDE       TO RPT-OD-SIDE.                                  
066100     MOVE ORD-AMOUNT     TO RPT-OD-AMOUNT.                                
066200     MOVE ORD-EXEC-PRICE TO RPT-OD-EXEC-PRICE.                            
066300     MOVE ORD-PROFIT-LOSS TO RPT-OD-PL.                                   
066400     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL                            
066500         AFTER ADVANCING 1.                                               
066600 220-EXIT.                                                                
066700     EXIT.                                                                
066800                                                                          
066900*----------------------------------------------------------------         
067000*    230-ACCUMULATE-ORDER-VALUE  --  RULE AG2.  ORDER VALUE IS            
067100*    AMOUNT TIMES EXEC-PRICE, ROUNDED HALF-UP TO MONEY BEFORE             
067200*    SUMMING INTO THE OWNING ACCOUNT'S TABLE ENTRY.                       
067300*----------------------------------------------------------------         
067400 230-ACCUMULATE-ORDER-VALUE.                                              
067500     MOVE ORD-ACCOUNT-ID TO WS-LOOKUP-ACCOUNT-ID.                         
067600     PERFORM 415-FIND-ACCOUNT THRU 415-EXIT.                              
067700     IF WS-ACCOUNT-FOUND                                                  
067800         COMPUTE WS-ORDER-VALUE-WORK ROUNDED =                            
067900             ORD-AMOUNT * ORD-EXEC-PRICE                                  
068000         ADD WS-ORDER-VALUE-WORK                                          
068100             TO ACT-TBL-ORDER-VALUE (ACT-TBL-NDX)                         
068200     END-IF.                                                              
068300 230-EXIT.                                                                
068400     EXIT.                                                                
068500                                                                          
068600 290-ORDER-USER-BREAK.                                                    
068700     MOVE WS-PREV-USER-ID   TO RPT-OB-USER-ID.                            
068800     MOVE WS-USER-EXEC-COUNT TO RPT-OB-EXEC-COUNT.                        
068900     MOVE WS-USER-PL-TOTAL  TO RPT-OB-PL-TOTAL.                           
069000     WRITE REPORT-RECORD FROM RPT-ORDER-BREAK                             
069100         AFTER ADVANCING 1.                                               
069200     MOVE ZERO TO WS-USER-EXEC-COUNT.                                     
069300     MOVE ZERO TO WS-USER-PL-TOTAL.                                       
069400 290-EXIT.                                                                
069500     EXIT.                                                                
069600                                                                          
069700 295-WRITE-ORDER-GRAND-TOTAL.                                             
069800     MOVE WS-GT-ORD-EXEC-COUNT  TO RPT-OG-EXEC-COUNT.                     
069900     MOVE WS-GT-ORD-SKIP-COUNT  TO RPT-OG-SKIP-COUNT.                     
070000     MOVE WS-GT-ORD-ERROR-COUNT TO RPT-OG-ERROR-COUNT.                    
070100     MOVE WS-GT-PL-TOTAL        TO RPT-OG-PL-TOTAL.                       
070200     WRITE REPORT-RECORD FROM RPT-ORDER-GRAND                             
070300         AFTER ADVANCING 2.                                               
070400 295-EXIT.                                                                
070500     EXIT.                                                                
070600                                                                          
070700*----------------------------------------------------------------         
070800*    300-ALERT-PASS  --  PASS 4.  ALERT RULE ENGINE.  RULE AL.            
070900*----------------------------------------------------------------         
071000 300-ALERT-PASS.                                                          
071100     WRITE REPORT-RECORD FROM RPT-BLANK-LINE                              
071200         AFTER ADVANCING 2.                                               
071300     WRITE REPORT-RECORD FROM RPT-SECTION2-HDR1                           
071400         AFTER ADVANCING 1.                                               
071500     PERFORM 301-READ-ALERT-RECORD THRU 301-EXIT.                         
071600     PERFORM 310-PROCESS-ONE-ALERT THRU 310-EXIT                          
071700         UNTIL WS-ALERTS-EOF.                                             
071800     PERFORM 350-REPORT-ALERT-TOTALS THRU 350-EXIT.                       
071900 300-EXIT.                                                                
072000     EXIT.                                                                
072100                                                                          
072200 301-READ-ALERT-RECORD.                                                   
072300     READ ALERTS-FILE INTO ALT-REC                                        
072400         AT END                                                           
072500             SET WS-ALERTS-EOF TO TRUE                                    
072600     END-READ.                                                            
072700     IF NOT WS-ALERTS-EOF                                                 
072800         IF WS-ALERTIN-STATUS NOT = '00'                                  
072900             DISPLAY 'FXBAT010 - ALERT FILE READ ERROR '                  
073000                     WS-ALERTIN-STATUS                                    
073100             SET WS-ALERTS-EOF TO TRUE                                    
073200         END-IF                                                           
073300     END-IF.                                                              
073400 301-EXIT.                                                                
073500     EXIT.                                                                
073600                                                                          
073700 310-PROCESS-ONE-ALERT.                                                   
073800     IF ALT-ACTIVE-FLAG = 'Y' AND ALT-TRIGGERED-FLAG = 'N'                
073900         ADD 1 TO WS-ALERT-EXAMINED                                       
074000         MOVE ALT-BASE-CCY  TO WS-LOOKUP-BASE-CCY                         
074100         MOVE ALT-QUOTE-CCY TO WS-LOOKUP-QUOTE-CCY                        
074200         PERFORM 105-LOOKUP-RATE THRU 105-EXIT                            
074300         IF WS-RATE-FOUND AND NOT WS-RATE-IS-STALE                        
074400             PERFORM 315-EVALUATE-ALERT-CONDITION THRU 315-EXIT           
074500             IF WS-ALERT-CONDITION-MET                                    
074600                 SET ALT-IS-TRIGGERED TO TRUE                             
074700                 MOVE 'N' TO ALT-ACTIVE-FLAG                              
074800                 MOVE CTL-RUN-TIMESTAMP TO ALT-TRIGGERED-TS               
074900                 ADD 1 TO WS-ALERT-TRIGGERED                              
075000                 PERFORM 320-WRITE-NOTIFICATIONS THRU 320-EXIT            
075100             END-IF                                                       
075200         ELSE                                                             
075300             ADD 1 TO WS-ALERT-ERRORS                                     
075400         END-IF                                                           
075500     END-IF.                                                              
075600     WRITE ALERTS-OUT-FD-RECORD FROM ALT-REC.                             
075700     PERFORM 301-READ-ALERT-RECORD THRU 301-EXIT.                         
075800 310-EXIT.                                                                
075900     EXIT.                                                                
076000                                                                          
076100 315-EVALUATE-ALERT-CONDITION.                                            
076200     MOVE 'N' TO WS-ALERT-MET-SW.                                         
076300     EVALUATE TRUE                                                        
076400         WHEN ALT-COND-ABOVE                                              
076500             IF WS-CURRENT-RATE >= ALT-TARGET-PRICE                       
076600                 SET WS-ALERT-CONDITION-MET TO TRUE                       
076700             END-IF                                                       
076800         WHEN ALT-COND-BELOW                                              
076900             IF WS-CURRENT-RATE <= ALT-TARGET-PRICE                       
077000                 SET WS-ALERT-CONDITION-MET TO TRUE                       
077100             END-IF                                                       
077200         WHEN ALT-COND-EQUALS                                             
077300             IF WS-CURRENT-RATE = ALT-TARGET-PRICE                        
077400                 SET WS-ALERT-CONDITION-MET TO TRUE                       
077500             END-IF                                                       
077600         WHEN OTHER                                                       
077700             CONTINUE                                                     
077800     END-EVALUATE.                                                        
077900 315-EXIT.                                                                
078000     EXIT.                                                                
078100                                                                          
078200*----------------------------------------------------------------         
078300*    320-WRITE-NOTIFICATIONS  --  RULE AL4.  ONE LINE PER                 
078400*    CHANNEL; BOTH PRODUCES TWO.                                          
078500*----------------------------------------------------------------         
078600 320-WRITE-NOTIFICATIONS.                                                 
078700     EVALUATE TRUE                                                        
078800         WHEN ALT-COND-ABOVE                                              
078900             MOVE 'above'  TO WS-ALERT-COND-TEXT                          
079000         WHEN ALT-COND-BELOW                                              
079100             MOVE 'below'  TO WS-ALERT-COND-TEXT                          
079200         WHEN ALT-COND-EQUALS                                             
079300             MOVE 'equals' TO WS-ALERT-COND-TEXT                          
079400     END-EVALUATE.                                                        
079500     MOVE ALT-TARGET-PRICE TO WS-ALERT-MSG-PRICE.                         
079600     STRING 'Price alert for '   DELIMITED BY SIZE                        
079700            ALT-BASE-CCY         DELIMITED BY SIZE                        
079800            '/'                  DELIMITED BY SIZE                        
079900            ALT-QUOTE-CCY        DELIMITED BY SIZE                        
080000            ': Current price is ' DELIMITED BY SIZE                       
080100            WS-ALERT-COND-TEXT   DELIMITED BY SIZE                        
080200            ' '                  DELIMITED BY SIZE                        
080300            WS-ALERT-MSG-PRICE   DELIMITED BY SIZE                        
080400            INTO NOTIFY-MESSAGE                                           
080500     END-STRING.                                                          
080600     MOVE ALT-USER-ID TO NOTIFY-USER-ID-OUT.                              
080700     EVALUATE TRUE                                                        
080800         WHEN ALT-NOTIFY-EMAIL                                            
080900             MOVE 'EMAIL' TO NOTIFY-TYPE-OUT                              
081000             WRITE NOTIFICATIONS-FD-RECORD FROM NOTIFY-LINE               
081100         WHEN ALT-NOTIFY-PUSH                                             
081200             MOVE 'PUSH '  TO NOTIFY-TYPE-OUT                             
081300             WRITE NOTIFICATIONS-FD-RECORD FROM NOTIFY-LINE               
081400         WHEN ALT-NOTIFY-BOTH                                             
081500             MOVE 'EMAIL' TO NOTIFY-TYPE-OUT                              
081600             WRITE NOTIFICATIONS-FD-RECORD FROM NOTIFY-LINE               
081700             MOVE 'PUSH '  TO NOTIFY-TYPE-OUT                             
081800             WRITE NOTIFICATIONS-FD-RECORD FROM NOTIFY-LINE               
081900     END-EVALUATE.                                                        
082000 320-EXIT.                                                                
082100     EXIT.                                                                
082200                                                                          
082300 350-REPORT-ALERT-TOTALS.                                                 
082400     MOVE WS-ALERT-EXAMINED  TO RPT-AL-EXAMINED.                          
082500     MOVE WS-ALERT-TRIGGERED TO RPT-AL-TRIGGERED.                         
082600     MOVE WS-ALERT-ERRORS    TO RPT-AL-ERRORS.                            
082700     WRITE REPORT-RECORD FROM RPT-SECTION2-DETAIL                         
082800         AFTER ADVANCING 1.                                               
082900 350-EXIT.                                                                
083000     EXIT.                                                                
083100                                                                          
083200*----------------------------------------------------------------         
083300*    400-TRANSACTION-PASS  --  PASS 5.  TRANSACTION POSTING.              
083400*    RULES TX1-TX6.  ACCOUNT TABLE WAS LOADED IN 150.                     
083500*----------------------------------------------------------------         
083600 400-TRANSACTION-PASS.                                                    
083700     WRITE REPORT-RECORD FROM RPT-BLANK-LINE                              
083800         AFTER ADVANCING 2.                                               
083900     WRITE REPORT-RECORD FROM RPT-SECTION3-HDR1                           
084000         AFTER ADVANCING 1.                                               
084100     WRITE REPORT-RECORD FROM RPT-SECTION3-HDR2                           
084200         AFTER ADVANCING 1.                                               
084300     PERFORM 401-READ-TRANSACTION-RECORD THRU 401-EXIT.                   
084400     PERFORM 410-PROCESS-ONE-TRANSACTION THRU 410-EXIT                    
084500         UNTIL WS-TRANS-EOF.                                              
084600 400-EXIT.                                                                
084700     EXIT.                                                                
084800                                                                          
084900 401-READ-TRANSACTION-RECORD.                                             
085000     READ TRANSACTIONS-FILE INTO TXN-REC                                  
085100         AT END                                                           
085200             SET WS-TRANS-EOF TO TRUE                                     
085300     END-READ.                                                            
085400     IF NOT WS-TRANS-EOF                                                  
085500         IF WS-TRANIN-STATUS NOT = '00'                                   
085600             DISPLAY 'FXBAT010 - TRANSACTION FILE READ ERROR '            
085700                     WS-TRANIN-STATUS                                     
085800             SET WS-TRANS-EOF TO TRUE                                     
085900         END-IF                                                           
086000     END-IF.                                                              
086100 401-EXIT.                                                                
086200     EXIT.                                                                
086300                                                                          
086400 410-PROCESS-ONE-TRANSACTION.                                             
086500     IF TXN-IS-PENDING                                                    
086600         MOVE TXN-ACCOUNT-ID TO WS-LOOKUP-ACCOUNT-ID                      
086700         PERFORM 415-FIND-ACCOUNT THRU 415-EXIT                           
086800         IF NOT WS-ACCOUNT-FOUND                                          
086900             SET TXN-IS-FAILED TO TRUE                                    
087000             ADD 1 TO WS-TXN-FAILED-COUNT                                 
087100         ELSE                                                             
087200             IF ACT-TBL-ACTIVE-FLAG (ACT-TBL-NDX) = 'N'                   
087300                 SET TXN-IS-FAILED TO TRUE                                
087400                 ADD 1 TO ACT-TBL-FAIL-COUNT (ACT-TBL-NDX)                
087500                 ADD 1 TO WS-TXN-FAILED-COUNT                             
087600             ELSE                                                         
087700                 IF TXN-AMOUNT < 0                                        
087800                         AND TXN-AMOUNT-DIGITS                            
087900                             > ACT-TBL-BALANCE (ACT-TBL-NDX)              
088000                     SET TXN-IS-FAILED TO TRUE                            
088100                     ADD 1 TO ACT-TBL-FAIL-COUNT (ACT-TBL-NDX)            
088200                     ADD 1 TO WS-TXN-FAILED-COUNT                         
088300                 ELSE                                                     
088400                     SET TXN-IS-COMPLETED TO TRUE                         
088500                     ADD TXN-AMOUNT                                       
088600                         TO ACT-TBL-BALANCE (ACT-TBL-NDX)                 
088700                     ADD 1 TO ACT-TBL-POST-COUNT (ACT-TBL-NDX)            
088800                     ADD 1 TO WS-TXN-POSTED-COUNT                         
088900                     ADD TXN-AMOUNT TO WS-TXN-NET-AMOUNT                  
089000                     EVALUATE TRUE                                        
089100                         WHEN TXN-IS-DEPOSIT                              
089200                             ADD TXN-AMOUNT                               
089300                                 TO ACT-TBL-DEP-TOTAL                     
089400                                    (ACT-TBL-NDX)                         
089500                         WHEN TXN-IS-WITHDRAWAL                           
089600                             ADD TXN-AMOUNT                               
089700                                 TO ACT-TBL-WTH-TOTAL                     
089800                                    (ACT-TBL-NDX)                         
089900                         WHEN TXN-IS-TRADE                                
090000                             ADD TXN-AMOUNT                               
090100                                 TO ACT-TBL-TRD-TOTAL                     
090200                                    (ACT-TBL-NDX)                         
090300                         WHEN TXN-IS-FEE                                  
090400                             ADD TXN-AMOUNT                               
090500                                 TO ACT-TBL-FEE-TOTAL                     
090600                                    (ACT-TBL-NDX)                         
090700                     END-EVALUATE                                         
090800                 END-IF                                                   
090900             END-IF                                                       
091000         END-IF                                                           
091100     END-IF.                                                              
091200     WRITE TRANS-OUT-FD-RECORD FROM TXN-REC.                              
091300     PERFORM 401-READ-TRANSACTION-RECORD THRU 401-EXIT.                   
091400 410-EXIT.                                                                
091500     EXIT.                                                                
091600                                                                          
091700*----------------------------------------------------------------         
091800*    490-WRITE-ACCOUNTS-AND-REPORT  --  END OF PASS 5.  THE               
091900*    ACCOUNT TABLE IS ALREADY IN ACCOUNT-ID SEQUENCE SO WALKING           
092000*    IT IN ORDER IS THE CONTROL BREAK SECTION 3 CALLS FOR.                
092100*----------------------------------------------------------------         
092200 490-WRITE-ACCOUNTS-AND-REPORT.                                           
092300     PERFORM 495-WRITE-ONE-ACCOUNT THRU 495-EXIT                          
092400         VARYING ACT-TBL-NDX FROM 1 BY 1                                  
092500         UNTIL ACT-TBL-NDX > ACT-TABLE-COUNT.                             
092600     MOVE WS-TXN-POSTED-COUNT TO RPT-AG-POSTED-COUNT.                     
092700     MOVE WS-TXN-FAILED-COUNT TO RPT-AG-FAILED-COUNT.                     
092800     MOVE WS-TXN-NET-AMOUNT   TO RPT-AG-NET-AMOUNT.                       
092900     WRITE REPORT-RECORD FROM RPT-ACCOUNT-GRAND                           
093000         AFTER ADVANCING 2.                                               
093100 490-EXIT.                                                                
093200     EXIT.                                                                
093300                                                                          
093400 495-WRITE-ONE-ACCOUNT.                                                   
093500     MOVE ACT-TBL-ACCOUNT-ID     (ACT-TBL-NDX) TO ACT-ACCOUNT-ID.         
093600     MOVE ACT-TBL-USER-ID        (ACT-TBL-NDX) TO ACT-USER-ID.            
093700     MOVE ACT-TBL-ACCOUNT-NUMBER (ACT-TBL-NDX)                            
093800         TO ACT-ACCOUNT-NUMBER.                                           
093900     MOVE ACT-TBL-ACCOUNT-TYPE   (ACT-TBL-NDX)                            
094000         TO ACT-ACCOUNT-TYPE.                                             
094100     MOVE ACT-TBL-CURRENCY       (ACT-TBL-NDX) TO ACT-CURRENCY.           
094200     MOVE ACT-TBL-BALANCE        (ACT-TBL-NDX) TO ACT-BALANCE.            
094300     MOVE ACT-TBL-ACTIVE-FLAG    (ACT-TBL-NDX) TO ACT-ACTIVE-FLAG.        
094400     WRITE ACCOUNTS-OUT-FD-RECORD FROM ACT-REC.                           
094500                                                                          
094600     COMPUTE WS-ACCOUNT-NET-POSTED =                                      
094700         ACT-TBL-DEP-TOTAL (ACT-TBL-NDX)                                  
094800         + ACT-TBL-WTH-TOTAL (ACT-TBL-NDX)                                
094900         + ACT-TBL-TRD-TOTAL (ACT-TBL-NDX)                                
095000         + ACT-TBL-FEE-TOTAL (ACT-TBL-NDX).                               
095100                                                                          
095200     MOVE ACT-TBL-ACCOUNT-ID  (ACT-TBL-NDX) TO RPT-AD-ACCOUNT-ID.         
095300     MOVE ACT-TBL-POST-COUNT  (ACT-TBL-NDX) TO RPT-AD-POST-COUNT.         
095400     MOVE ACT-TBL-FAIL-COUNT  (ACT-TBL-NDX) TO RPT-AD-FAIL-COUNT.         
095500     MOVE WS-ACCOUNT-NET-POSTED              TO RPT-AD-NET-POSTED.        
095600     MOVE ACT-TBL-BALANCE     (ACT-TBL-NDX) TO RPT-AD-BALANCE.            
095700     MOVE ACT-TBL-ORDER-VALUE (ACT-TBL-NDX) TO RPT-AD-ORDER-VALUE.        
095800     WRITE REPORT-RECORD FROM RPT-ACCOUNT-DETAIL                          
095900         AFTER ADVANCING 1.                                               
096000 495-EXIT.                                                                
096100     EXIT.                                                                
096200                                                                          
096300*----------------------------------------------------------------         
096400*    800-INIT-REPORT  --  PAGE HEADING, PRINTED ONCE AT THE TOP           
096500*    OF THE RUN (THIS CYCLE IS A SINGLE-PAGE REPORT IN PRACTICE;          
096600*    WS-PAGE-NUMBER IS CARRIED FOR THE DAY A SECOND PAGE IS               
096700*    NEEDED).                                                             
096800*----------------------------------------------------------------         
096900 800-INIT-REPORT.                                                         
097000     MOVE CTL-RUN-DATE   TO RPT1-RUN-DATE.                                
097100     MOVE WS-PAGE-NUMBER TO RPT1-PAGE-NO.                                 
097200     WRITE REPORT-RECORD FROM RPT-HEADING-1                               
097300         AFTER ADVANCING C01.                                             
097400 800-EXIT.                                                                
097500     EXIT.                                                                
