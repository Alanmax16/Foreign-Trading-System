000100***************************************************************           
000200*  FXCTLREC  --  RUN-CONTROL PARAMETER RECORD                  *          
000300*  SUPPLIED AS THE JCL SYSIN PARM CARD FOR EACH NIGHTLY RUN     *         
000400*  OF THE FOREIGN EXCHANGE BATCH CYCLE.  THE RUN TIMESTAMP IS   *         
000500*  TREATED THROUGHOUT THE CYCLE AS "NOW" -- NEVER THE WALL      *         
000600*  CLOCK -- SO A RUN CAN BE REPLAYED AGAINST THE SAME RATE      *         
000700*  SNAPSHOT FOR RECONCILIATION.                                 *         
000800*                                     T. HARKER   06/1989       *         
000900***************************************************************           
001000 01  CTL-PARAM-RECORD.                                                    
001100     05  CTL-RUN-TIMESTAMP           PIC 9(14).                           
001200     05  CTL-RUN-ID                  PIC X(08).                           
001300     05  FILLER                      PIC X(18).                           
001400                                                                          
001500*--- DATE/TIME BROKEN OUT OF THE RUN TIMESTAMP FOR COMPARE                
001600*--- AGAINST RATE AND ALERT TIMESTAMPS.  (REDEFINE 1 OF 3)                
001700 01  CTL-RUN-TS-PARTS REDEFINES CTL-RUN-TIMESTAMP.                        
001800     05  CTL-RUN-DATE                PIC 9(08).                           
001900     05  CTL-RUN-TIME.                                                    
002000         10  CTL-RUN-HH              PIC 9(02).                           
002100         10  CTL-RUN-MM              PIC 9(02).                           
002200         10  CTL-RUN-SS              PIC 9(02).                           
002300                                                                          
002400 01  CTL-RUN-SECONDS-TODAY           PIC 9(05) COMP-3 VALUE 0.            
