000100***************************************************************           
000200*  FXORDREC  --  TRADE-ORDER RECORD                              *        
000300*  ONE LINE PER PENDING OR SETTLED ORDER, SORTED ASCENDING BY   *         
000400*  ORD-USER-ID ON THE INPUT FILE SO THE TRIGGER/EXECUTION PASS  *         
000500*  CAN CONTROL-BREAK ITS TOTALS ON USER-ID AS IT READS.         *         
000600*                                     T. HARKER   06/1989       *         
000700***************************************************************           
000800 01  ORD-REC.                                                             
000900     05  ORD-TRADE-ID                PIC 9(08).                           
001000     05  ORD-USER-ID                 PIC 9(08).                           
001100     05  ORD-ACCOUNT-ID              PIC 9(08).                           
001200     05  ORD-BASE-CCY                PIC X(03).                           
001300     05  ORD-QUOTE-CCY               PIC X(03).                           
001400     05  ORD-AMOUNT                  PIC 9(09)V99.                        
001500     05  ORD-PRICE                   PIC 9(06)V9(05).                     
001600     05  ORD-ORDER-TYPE              PIC X(11).                           
001700         88  ORD-IS-MARKET           VALUE 'MARKET'.                      
001800         88  ORD-IS-LIMIT            VALUE 'LIMIT'.                       
001900         88  ORD-IS-STOP-LOSS        VALUE 'STOP_LOSS'.                   
002000         88  ORD-IS-TAKE-PROFIT      VALUE 'TAKE_PROFIT'.                 
002100     05  ORD-SIDE                    PIC X(04).                           
002200         88  ORD-IS-BUY              VALUE 'BUY'.                         
002300         88  ORD-IS-SELL             VALUE 'SELL'.                        
002400     05  ORD-STATUS                  PIC X(09).                           
002500         88  ORD-IS-PENDING          VALUE 'PENDING'.                     
002600         88  ORD-IS-EXECUTED         VALUE 'EXECUTED'.                    
002700         88  ORD-IS-CANCELLED        VALUE 'CANCELLED'.                   
002800         88  ORD-IS-REJECTED         VALUE 'REJECTED'.                    
002900     05  ORD-STOP-LOSS-PRICE         PIC 9(06)V9(05).                     
003000     05  ORD-TAKE-PROFIT-PRICE       PIC 9(06)V9(05).                     
003100     05  ORD-EXEC-PRICE              PIC 9(06)V9(05).                     
003200     05  ORD-PROFIT-LOSS             PIC S9(11)V99.                       
003300     05  ORD-EXEC-TS                 PIC 9(14).                           
003400     05  FILLER                      PIC X(15).                           
003500                                                                          
003600*--- TOTAL-COST WORK AREA -- AMOUNT * PRICE AT FULL PRECISION             
003700*--- BEFORE ROUNDING TO MONEY (RULE PL3).  NOT PART OF THE                
003800*--- RECORD IMAGE; CARRIED ALONGSIDE IT IN WORKING-STORAGE.               
003900 01  ORD-COST-WORK.                                                       
004000     05  ORD-COST-FULL               PIC S9(15)V9(07) COMP-3.             
004100     05  ORD-COST-ROUNDED            PIC S9(11)V99    COMP-3.             
004200                                                                          
004300*--- EXECUTION TIMESTAMP SPLIT, SAME SHAPE AS FXRATREC'S                  
004400*--- RAT-TS-PARTS, FOR THE DETAIL LINE ON THE ORDER-PASS REPORT.          
004500 01  ORD-EXEC-TS-PARTS REDEFINES ORD-EXEC-TS.                             
004600     05  ORD-EXEC-DATE               PIC 9(08).                           
004700     05  ORD-EXEC-TIME.                                                   
004800         10  ORD-EXEC-HH             PIC 9(02).                           
004900         10  ORD-EXEC-MM             PIC 9(02).                           
005000         10  ORD-EXEC-SS             PIC 9(02).                           
