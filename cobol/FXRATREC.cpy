000100***************************************************************           
000200*  FXRATREC  --  CURRENCY-PAIR EXCHANGE RATE RECORD             *         
000300*  ONE LINE PER BASE/QUOTE PAIR ON THE NIGHTLY RATE SNAPSHOT.   *         
000400*  LOADED ENTIRE INTO RAT-TABLE BELOW AND SORTED BY FXSRT010    *         
000500*  SO THE BATCH CAN SEARCH ALL AGAINST IT (NO VSAM NEEDED).     *         
000600*                                     T. HARKER   06/1989       *         
000700***************************************************************           
000800 01  RAT-REC.                                                             
000900     05  RAT-PAIR-KEY.                                                    
001000         10  RAT-BASE-CCY            PIC X(03).                           
001100         10  RAT-QUOTE-CCY           PIC X(03).                           
001200     05  RAT-RATE                    PIC 9(06)V9(05).                     
001300     05  RAT-LAST-UPDATE-TS          PIC 9(14).                           
001400     05  FILLER                      PIC X(19).                           
001500                                                                          
001600*--- RATE SPLIT INTO WHOLE/FRACTION FOR THE REPORT EDIT MASKS.            
001700*--- (REDEFINE 2 OF 3 -- SEE FXCTLREC FOR REDEFINE 1)                     
001800 01  RAT-RATE-PARTS REDEFINES RAT-RATE.                                   
001900     05  RAT-RATE-WHOLE              PIC 9(06).                           
002000     05  RAT-RATE-FRACTION           PIC 9(05).                           
002100                                                                          
002200*--- RATE TIMESTAMP SPLIT FOR THE STALENESS TEST (RULE R3).               
002300*--- (REDEFINE 3 OF 3)                                                    
002400 01  RAT-TS-PARTS REDEFINES RAT-LAST-UPDATE-TS.                           
002500     05  RAT-TS-DATE                 PIC 9(08).                           
002600     05  RAT-TS-TIME.                                                     
002700         10  RAT-TS-HH               PIC 9(02).                           
002800         10  RAT-TS-MM               PIC 9(02).                           
002900         10  RAT-TS-SS               PIC 9(02).                           
003000                                                                          
003100***************************************************************           
003200*  IN-MEMORY RATE TABLE -- KEYED BY PAIR, MAX 100 PAIRS.        *         
003300*  FXSRT010 SORTS THE TABLE ASCENDING ON RAT-TBL-PAIR-KEY SO    *         
003400*  100-LOAD-RATE-TABLE CAN SEARCH ALL IT (RULE: BINARY SEARCH). *         
003500***************************************************************           
003600 01  RAT-TABLE.                                                           
003700     05  RAT-TABLE-COUNT             PIC S9(04) COMP VALUE 0.             
003800     05  RAT-TABLE-ENTRY OCCURS 100 TIMES                                 
003900             ASCENDING KEY IS RAT-TBL-PAIR-KEY                            
004000             INDEXED BY RAT-TBL-NDX.                                      
004100         10  RAT-TBL-PAIR-KEY.                                            
004200             15  RAT-TBL-BASE-CCY    PIC X(03).                           
004300             15  RAT-TBL-QUOTE-CCY   PIC X(03).                           
004400         10  RAT-TBL-RATE            PIC 9(06)V9(05).                     
004500         10  RAT-TBL-TS              PIC 9(14).                           
