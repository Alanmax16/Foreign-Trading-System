000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  FXSRT010  --  SORT RATE TABLE INTO PAIR-KEY SEQUENCE          *        
000400*  CALLED FROM FXBAT010 IMMEDIATELY AFTER THE RATE FILE IS       *        
000500*  LOADED INTO RAT-TABLE.  PUTS THE TABLE INTO ASCENDING         *        
000600*  RAT-TBL-PAIR-KEY SEQUENCE SO FXBAT010 CAN SEARCH ALL IT.      *        
000700******************************************************************        
000800 PROGRAM-ID.  FXSRT010.                                                   
000900 AUTHOR.  T. HARKER.                                                      
001000 INSTALLATION.  TREASURY SYSTEMS -- BATCH DEVELOPMENT.                    
001100 DATE-WRITTEN.  06/19/1989.                                               
001200 DATE-COMPILED.                                                           
001300 SECURITY.  NON-CONFIDENTIAL.                                             
001400*                                                                         
001500*    CHANGE LOG                                                           
001600*    ----------                                                           
001700*    06/19/89  TH   ORIGINAL WRITE-UP.  INSERTION SORT ON                 
001800*    06/19/89  TH   RAT-TBL-PAIR-KEY, CALLED ONCE PER RUN                 
001900*    06/19/89  TH   AFTER THE RATE TABLE LOAD.                            
002000*    11/02/90  TH   REQ 4471 -- RAISED MAX TABLE SIZE FROM 40             
002100*    11/02/90  TH   TO 100 PAIRS TO COVER THE NEW EXOTIC-                 
002200*    11/02/90  TH   CURRENCY DESKS.                                       
002300*    04/14/92  RC   REQ 5108 -- TABLE WAS COMING OUT OF HERE              
002400*    04/14/92  RC   ONE SHORT ON A FULL (100-PAIR) RUN.  LAST             
002500*    04/14/92  RC   ENTRY WAS NEVER COMPARED AGAINST.  FIXED              
002600*    04/14/92  RC   THE UPPER BOUND ON THE OUTER PERFORM.                 
002700*    08/30/96  DK   REQ 6290 -- ADDED SWAP-COUNT DISPLAY FOR              
002800*    08/30/96  DK   THE OPERATOR LOG; SHOP WANTED A QUICK WAY             
002900*    08/30/96  DK   TO SEE HOW MUCH CHURN EACH NIGHT'S RATE               
003000*    08/30/96  DK   FEED CAUSED IN THE TABLE ORDER.                       
003100*    02/11/99  DK   Y2K REMEDIATION -- RAT-TBL-TS AND ALL                 
003200*    02/11/99  DK   TIMESTAMP FIELDS COMPARED BY THIS PROGRAM             
003300*    02/11/99  DK   ARE ALREADY FULL 4-DIGIT-YEAR (9(14))                 
003400*    02/11/99  DK   COMP FIELDS IN FXRATREC; NO WINDOWING                 
003500*    02/11/99  DK   LOGIC EXISTS HERE, REVIEWED AND SIGNED OFF.           
003600*    03/19/03  MS   REQ 7742 -- SHOP STANDARDS SWEEP.  REPLACED           
003700*    03/19/03  MS   THE OLD FROM 3 BY 2 OUTER-LOOP STRIDE (A              
003800*    03/19/03  MS   HOLDOVER FROM THE OLD NUMERIC-ARRAY COPY OF           
003900*    03/19/03  MS   THIS ROUTINE) WITH A FROM 2 BY 1 STRIDE --            
004000*    03/19/03  MS   THE OLD STRIDE LEFT EVERY OTHER PAIR                  
004100*    03/19/03  MS   UNSORTED AND SEARCH ALL WAS FAILING ON                
004200*    03/19/03  MS   ODD-POSITIONED PAIRS.  SEE REQ 7742 NOTE.             
004300*    09/14/05  PN   REQ 8212 -- SHOP STANDARDS SWEEP.  OUTER/             
004400*    09/14/05  PN   INNER SORT SUBSCRIPTS MOVED FROM THE                  
004500*    09/14/05  PN   ARRAY-SUBSCRIPTS GROUP TO STANDALONE 77               
004600*    09/14/05  PN   LEVEL ITEMS; NO LOGIC CHANGE.                         
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.  IBM-390.                                               
005200 OBJECT-COMPUTER.  IBM-390.                                               
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500                                                                          
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005800                                                                          
005900 01  WORK-VARIABLES.                                                      
006000     05  WS-HOLD-ENTRY.                                                   
006100         10  WS-HOLD-PAIR-KEY         PIC X(06).                          
006200         10  WS-HOLD-RATE             PIC 9(06)V9(05).                    
006300         10  WS-HOLD-TS               PIC 9(14).                          
006400*--- (REDEFINE 1 OF 3) -- BASE/QUOTE VIEW OF THE HOLD KEY,                
006500*--- USED ONLY WHEN THE OPERATOR LOG LINE IS BUILT BELOW.                 
006600     05  WS-HOLD-KEY-PARTS REDEFINES WS-HOLD-PAIR-KEY.                    
006700         10  WS-HOLD-BASE-CCY         PIC X(03).                          
006800         10  WS-HOLD-QUOTE-CCY        PIC X(03).                          
006900     05  WS-SWAP-COUNT                PIC S9(05) COMP-3 VALUE 0.          
007000                                                                          
007100*--- STANDALONE SUBSCRIPTS -- NOT PART OF ANY RECORD IMAGE, SO            
007200*--- CARRIED AT THE 77 LEVEL PER SHOP STANDARD.                           
007300 77  SRT-OUTER-NDX                    PIC S9(04) COMP.                    
007400 77  SRT-INNER-NDX                    PIC S9(04) COMP.                    
007500                                                                          
007600 01  SRT-LOG-LINE.                                                        
007700     05  FILLER                       PIC X(16)                           
007800         VALUE 'FXSRT010 SWAPS='.                                         
007900     05  SRT-LOG-SWAPS                PIC ZZ,ZZ9.                         
008000     05  FILLER                       PIC X(57) VALUE SPACES.             
008100                                                                          
008200 LINKAGE SECTION.                                                         
008300 01  LK-RATE-TABLE-COUNT              PIC S9(04) COMP.                    
008400*--- (REDEFINE 2 OF 3) -- SIGNED/UNSIGNED VIEW OF THE COUNT               
008500*--- AS PASSED BY CALLERS ON OLDER COMPILERS THAT PASS THE                
008600*--- PARM AS AN UNSIGNED HALFWORD.                                        
008700 01  LK-RATE-TABLE-COUNT-U REDEFINES LK-RATE-TABLE-COUNT                  
008800                                      PIC 9(04) COMP.                     
008900                                                                          
009000 COPY FXRATREC.                                                           
009100                                                                          
009200 PROCEDURE DIVISION USING LK-RATE-TABLE-COUNT, RAT-TABLE.                 
009300                                                                          
009400 000-MAIN-LINE.                                                           
009500     MOVE LK-RATE-TABLE-COUNT TO RAT-TABLE-COUNT.                         
009600     MOVE ZERO TO WS-SWAP-COUNT.                                          
009700     IF RAT-TABLE-COUNT > 1                                               
009800         PERFORM 100-SORT-TABLE THRU 100-EXIT                             
009900     END-IF.                                                              
010000     PERFORM 900-LOG-SWAP-COUNT THRU 900-EXIT.                            
010100     GOBACK.                                                              
010200                                                                          
010300*----------------------------------------------------------------         
010400*    100-SORT-TABLE  --  STRAIGHT INSERTION SORT, ASCENDING ON            
010500*    RAT-TBL-PAIR-KEY.  CORRECTED 03/19/03 (REQ 7742) TO STEP             
010600*    THE OUTER INDEX FROM 2 BY 1 SO EVERY ENTRY IS CONSIDERED --          
010700*    SEE CHANGE LOG.                                                      
010800*----------------------------------------------------------------         
010900 100-SORT-TABLE.                                                          
011000     PERFORM 110-SORT-ONE-PASS THRU 110-EXIT                              
011100         VARYING SRT-OUTER-NDX FROM 2 BY 1                                
011200         UNTIL SRT-OUTER-NDX > RAT-TABLE-COUNT.                           
011300 100-EXIT.                                                                
011400     EXIT.                                                                
011500                                                                          
011600 110-SORT-ONE-PASS.                                                       
011700     MOVE RAT-TBL-PAIR-KEY (SRT-OUTER-NDX) TO WS-HOLD-PAIR-KEY.           
011800     MOVE RAT-TBL-RATE     (SRT-OUTER-NDX) TO WS-HOLD-RATE.               
011900     MOVE RAT-TBL-TS       (SRT-OUTER-NDX) TO WS-HOLD-TS.                 
012000     COMPUTE SRT-INNER-NDX = SRT-OUTER-NDX - 1.                           
012100     PERFORM 120-SHIFT-UP THRU 120-EXIT                                   
012200         UNTIL SRT-INNER-NDX <= 0                                         
012300            OR RAT-TBL-PAIR-KEY (SRT-INNER-NDX)                           
012400               <= WS-HOLD-PAIR-KEY.                                       
012500     MOVE WS-HOLD-PAIR-KEY TO                                             
012600         RAT-TBL-PAIR-KEY (SRT-INNER-NDX + 1).                            
012700     MOVE WS-HOLD-RATE     TO                                             
012800         RAT-TBL-RATE     (SRT-INNER-NDX + 1).                            
012900     MOVE WS-HOLD-TS       TO                                             
013000         RAT-TBL-TS       (SRT-INNER-NDX + 1).                            
013100 110-EXIT.                                                                
013200     EXIT.                                                                
013300                                                                          
013400 120-SHIFT-UP.                                                            
013500     MOVE RAT-TBL-PAIR-KEY (SRT-INNER-NDX)                                
013600         TO RAT-TBL-PAIR-KEY (SRT-INNER-NDX + 1).                         
013700     MOVE RAT-TBL-RATE (SRT-INNER-NDX)                                    
013800         TO RAT-TBL-RATE (SRT-INNER-NDX + 1).                             
013900     MOVE RAT-TBL-TS (SRT-INNER-NDX)                                      
014000         TO RAT-TBL-TS (SRT-INNER-NDX + 1).                               
014100     COMPUTE SRT-INNER-NDX = SRT-INNER-NDX - 1.                           
014200     ADD 1 TO WS-SWAP-COUNT.                                              
014300 120-EXIT.                                                                
014400     EXIT.                                                                
014500                                                                          
014600*----------------------------------------------------------------         
014700*    900-LOG-SWAP-COUNT  --  ADDED REQ 6290 (08/30/96).  ONE              
014800*    LINE TO SYSOUT SO THE OPERATOR CAN SEE HOW MUCH THE RATE             
014900*    FEED REORDERED THE TABLE EACH NIGHT.                                 
015000*----------------------------------------------------------------         
015100 900-LOG-SWAP-COUNT.                                                      
015200     MOVE WS-SWAP-COUNT TO SRT-LOG-SWAPS.                                 
015300     DISPLAY SRT-LOG-LINE.                                                
015400 900-EXIT.                                                                
015500     EXIT.                                                                
