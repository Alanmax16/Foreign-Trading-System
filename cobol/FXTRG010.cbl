000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  FXTRG010  --  ORDER TRIGGER TEST AND PROFIT/LOSS ENGINE       *        
000400*  CALLED ONCE PER PENDING ORDER FROM FXBAT010'S ORDER-PASS.     *        
000500*  DECIDES WHETHER THE ORDER EXECUTES AGAINST THE CURRENT RATE   *        
000600*  (MARKET, OR A TRIGGERED STOP-LOSS/TAKE-PROFIT) AND, IF SO,    *        
000700*  PRICES THE EXECUTION AND COMPUTES THE PROFIT/LOSS FIGURE.     *        
000800*  THE ORDER AND TRADE MODULES SHARE THIS ONE COPY OF THE RULE   *        
000900*  SET -- SEE THE 1994 CHANGE-LOG ENTRY BELOW.                   *        
001000******************************************************************        
001100 PROGRAM-ID.  FXTRG010.                                                   
001200 AUTHOR.  T. HARKER.                                                      
001300 INSTALLATION.  TREASURY SYSTEMS -- BATCH DEVELOPMENT.                    
001400 DATE-WRITTEN.  07/02/1989.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.  NON-CONFIDENTIAL.                                             
001700*                                                                         
001800*    CHANGE LOG                                                           
001900*    ----------                                                           
002000*    07/02/89  TH   ORIGINAL WRITE-UP.  MARKET-ORDER EXECUTION            
002100*    07/02/89  TH   ONLY; STOP-LOSS/TAKE-PROFIT DEFERRED TO               
002200*    07/02/89  TH   PHASE 2 (SEE TRADE-DESK REQUEST LOG).                 
002300*    01/18/90  TH   REQ 4180 -- ADDED STOP-LOSS AND TAKE-PROFIT           
002400*    01/18/90  TH   TRIGGER TESTS.  STOP-LOSS ALWAYS CHECKED              
002500*    01/18/90  TH   AHEAD OF TAKE-PROFIT WHEN BOTH PRICES ARE             
002600*    01/18/90  TH   SET, PER TRADE DESK'S WRITTEN INSTRUCTION.            
002700*    06/07/94  RC   REQ 5530 -- THE ORDER BOOK AND THE NEW                
002800*    06/07/94  RC   "TRADE" BOOK (SETTLED FOREIGN-DESK DEALS)             
002900*    06/07/94  RC   NOW BOTH CALL THIS ROUTINE RATHER THAN                
003000*    06/07/94  RC   CARRYING TWO COPIES OF THE TRIGGER LOGIC.             
003100*    09/23/97  DK   REQ 6604 -- P/L WAS BEING TRUNCATED ON A              
003200*    09/23/97  DK   FEW VERY LARGE POSITIONS.  CARRY THE                  
003300*    09/23/97  DK   INTERMEDIATE PRODUCT AT FULL PRECISION IN             
003400*    09/23/97  DK   ORD-COST-FULL BEFORE ROUNDING TO MONEY.               
003500*    02/11/99  DK   Y2K REMEDIATION -- NO 2-DIGIT YEAR FIELDS             
003600*    02/11/99  DK   IN THIS PROGRAM; REVIEWED AND SIGNED OFF.             
003700*    05/30/01  MS   REQ 7390 -- CORRECTED 600-COMPUTE-PROFIT-             
003800*    05/30/01  MS   LOSS, WHICH HAD BEEN RE-MOVING EXEC-PRICE             
003900*    05/30/01  MS   OVER ORD-PRICE BEFORE THE SUBTRACTION AND             
004000*    05/30/01  MS   ALWAYS YIELDING ZERO.  RESTORED THE                   
004100*    05/30/01  MS   ORIGINAL ORD-PRICE FOR THE COMPUTE.                   
004200*    04/02/03  MS   REQ 7758 -- ORIGINAL AND CURRENT RATE NOW             
004300*    04/02/03  MS   CARRIED WHOLE/FRACTION SPLIT (SEE WS-ORIG-            
004400*    04/02/03  MS   PRICE-PARTS, LK-CURRENT-RATE-PARTS) TO MATCH          
004500*    04/02/03  MS   THE STANDARD PRICE-FIELD LAYOUT INTRODUCED            
004600*    04/02/03  MS   ACROSS THE FX SUITE THIS SAME REQUEST ROUND.          
004700*    09/14/05  PN   REQ 8212 -- ADDED LK-RUN-TIMESTAMP TO THE             
004800*    09/14/05  PN   USING LIST AND MOVE IT TO ORD-EXEC-TS IN              
004900*    09/14/05  PN   500-EXECUTE-ORDER.  AUDIT FOUND EXEC-TS WAS           
005000*    09/14/05  PN   NEVER BEING SET ON EXECUTED ORDERS.                   
005100******************************************************************        
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER.  IBM-390.                                               
005600 OBJECT-COMPUTER.  IBM-390.                                               
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900                                                                          
006000 DATA DIVISION.                                                           
006100 WORKING-STORAGE SECTION.                                                 
006200                                                                          
006300 01  WORK-VARIABLES.                                                      
006400     05  WS-ORIGINAL-ORDER-PRICE      PIC 9(06)V9(05).                    
006500                                                                          
006600*--- ORIGINAL ORDER PRICE SPLIT FOR THE SYSOUT TRACE LINE BELOW,          
006700*--- SAME SHAPE AS FXRATREC'S RAT-RATE-PARTS.                             
006800 01  WS-ORIG-PRICE-PARTS REDEFINES WS-ORIGINAL-ORDER-PRICE.               
006900     05  WS-ORIG-PRICE-WHOLE          PIC 9(06).                          
007000     05  WS-ORIG-PRICE-FRACTION       PIC 9(05).                          
007100                                                                          
007200 LINKAGE SECTION.                                                         
007300 COPY FXORDREC.                                                           
007400                                                                          
007500 01  LK-CURRENT-RATE                  PIC 9(06)V9(05).                    
007600                                                                          
007700*--- CURRENT-RATE SPLIT, CARRIED FOR THE SAME REASON AS THE               
007800*--- ORIGINAL-PRICE SPLIT ABOVE.                                          
007900 01  LK-CURRENT-RATE-PARTS REDEFINES LK-CURRENT-RATE.                     
008000     05  LK-CURRENT-RATE-WHOLE        PIC 9(06).                          
008100     05  LK-CURRENT-RATE-FRACTION     PIC 9(05).                          
008200                                                                          
008300 01  LK-TRIGGER-SWITCH                PIC X(01).                          
008400     88  LK-ORDER-TRIGGERED           VALUE 'Y'.                          
008500     88  LK-ORDER-NOT-TRIGGERED       VALUE 'N'.                          
008600                                                                          
008700*--- RUN TIMESTAMP, PASSED THROUGH SO 500-EXECUTE-ORDER CAN SET           
008800*--- ORD-EXEC-TS (REQ 8212); NOT THE WALL CLOCK -- SEE FXCTLREC.          
008900 01  LK-RUN-TIMESTAMP                 PIC 9(14).                          
009000                                                                          
009100 PROCEDURE DIVISION USING ORD-REC, ORD-COST-WORK, LK-CURRENT-RATE,        
009200                           LK-RUN-TIMESTAMP, LK-TRIGGER-SWITCH.           
009300                                                                          
009400 000-MAIN-LINE.                                                           
009500     MOVE 'N' TO LK-TRIGGER-SWITCH.                                       
009600     MOVE ORD-PRICE TO WS-ORIGINAL-ORDER-PRICE.                           
009700                                                                          
009800     IF ORD-IS-MARKET                                                     
009900         SET LK-ORDER-TRIGGERED TO TRUE                                   
010000     ELSE                                                                 
010100         IF ORD-STOP-LOSS-PRICE NOT = ZERO                                
010200             PERFORM 100-CHECK-STOP-LOSS THRU 100-EXIT                    
010300         END-IF                                                           
010400         IF LK-ORDER-NOT-TRIGGERED                                        
010500                 AND ORD-TAKE-PROFIT-PRICE NOT = ZERO                     
010600             PERFORM 110-CHECK-TAKE-PROFIT THRU 110-EXIT                  
010700         END-IF                                                           
010800     END-IF.                                                              
010900                                                                          
011000     IF LK-ORDER-TRIGGERED                                                
011100         PERFORM 500-EXECUTE-ORDER THRU 500-EXIT                          
011200     END-IF.                                                              
011300                                                                          
011400     GOBACK.                                                              
011500                                                                          
011600*----------------------------------------------------------------         
011700*    100-CHECK-STOP-LOSS  --  RULE SL.  BUY TRIGGERS AT-OR-               
011800*    BELOW THE STOP PRICE; SELL TRIGGERS AT-OR-ABOVE IT.                  
011900*----------------------------------------------------------------         
012000 100-CHECK-STOP-LOSS.                                                     
012100     IF ORD-IS-BUY                                                        
012200         IF LK-CURRENT-RATE <= ORD-STOP-LOSS-PRICE                        
012300             SET LK-ORDER-TRIGGERED TO TRUE                               
012400         END-IF                                                           
012500     ELSE                                                                 
012600         IF ORD-IS-SELL                                                   
012700             IF LK-CURRENT-RATE >= ORD-STOP-LOSS-PRICE                    
012800                 SET LK-ORDER-TRIGGERED TO TRUE                           
012900             END-IF                                                       
013000         END-IF                                                           
013100     END-IF.                                                              
013200 100-EXIT.                                                                
013300     EXIT.                                                                
013400                                                                          
013500*----------------------------------------------------------------         
013600*    110-CHECK-TAKE-PROFIT  --  RULE TP.  BUY TRIGGERS AT-OR-             
013700*    ABOVE THE TARGET PRICE; SELL TRIGGERS AT-OR-BELOW IT.                
013800*----------------------------------------------------------------         
013900 110-CHECK-TAKE-PROFIT.                                                   
014000     IF ORD-IS-BUY                                                        
014100         IF LK-CURRENT-RATE >= ORD-TAKE-PROFIT-PRICE                      
014200             SET LK-ORDER-TRIGGERED TO TRUE                               
014300         END-IF                                                           
014400     ELSE                                                                 
014500         IF ORD-IS-SELL                                                   
014600             IF LK-CURRENT-RATE <= ORD-TAKE-PROFIT-PRICE                  
014700                 SET LK-ORDER-TRIGGERED TO TRUE                           
014800             END-IF                                                       
014900         END-IF                                                           
015000     END-IF.                                                              
015100 110-EXIT.                                                                
015200     EXIT.                                                                
015300                                                                          
015400*----------------------------------------------------------------         
015500*    500-EXECUTE-ORDER  --  PRICE THE FILL AND COMPUTE P/L.               
015600*----------------------------------------------------------------         
015700 500-EXECUTE-ORDER.                                                       
015800     SET ORD-IS-EXECUTED TO TRUE.                                         
015900     MOVE LK-CURRENT-RATE TO ORD-EXEC-PRICE.                              
016000     MOVE LK-RUN-TIMESTAMP TO ORD-EXEC-TS.                                
016100     PERFORM 600-COMPUTE-PROFIT-LOSS THRU 600-EXIT.                       
016200 500-EXIT.                                                                
016300     EXIT.                                                                
016400                                                                          
016500*----------------------------------------------------------------         
016600*    600-COMPUTE-PROFIT-LOSS  --  RULE PL.  FULL-PRECISION                
016700*    PRODUCT CARRIED IN ORD-COST-FULL (REQ 6604), THEN ROUNDED            
016800*    HALF-UP TO MONEY IN ORD-COST-ROUNDED (RULE PL2/PL3).                 
016900*----------------------------------------------------------------         
017000 600-COMPUTE-PROFIT-LOSS.                                                 
017100     IF ORD-IS-BUY                                                        
017200         COMPUTE ORD-COST-FULL =                                          
017300             ORD-AMOUNT *                                                 
017400                 (ORD-EXEC-PRICE - WS-ORIGINAL-ORDER-PRICE)               
017500     ELSE                                                                 
017600         COMPUTE ORD-COST-FULL =                                          
017700             ORD-AMOUNT *                                                 
017800                 (WS-ORIGINAL-ORDER-PRICE - ORD-EXEC-PRICE)               
017900     END-IF.                                                              
018000     COMPUTE ORD-COST-ROUNDED ROUNDED = ORD-COST-FULL.                    
018100     MOVE ORD-COST-ROUNDED TO ORD-PROFIT-LOSS.                            
018200 600-EXIT.                                                                
018300     EXIT.                                                                
