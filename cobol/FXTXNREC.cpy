000100***************************************************************           
000200*  FXTXNREC  --  PENDING MONEY-MOVEMENT TRANSACTION RECORD      *         
000300*  READ IN ANY ORDER; POSTED AGAINST ACT-TABLE (FXACCREC) BY    *         
000400*  THE TRANSACTION-POSTING PASS.                                *         
000500*                                     T. HARKER   06/1989       *         
000600***************************************************************           
000700 01  TXN-REC.                                                             
000800     05  TXN-TRANSACTION-ID          PIC 9(08).                           
000900     05  TXN-ACCOUNT-ID              PIC 9(08).                           
001000     05  TXN-TRANS-TYPE              PIC X(10).                           
001100         88  TXN-IS-DEPOSIT          VALUE 'DEPOSIT'.                     
001200         88  TXN-IS-WITHDRAWAL       VALUE 'WITHDRAWAL'.                  
001300         88  TXN-IS-TRADE            VALUE 'TRADE'.                       
001400         88  TXN-IS-FEE              VALUE 'FEE'.                         
001500     05  TXN-AMOUNT                  PIC S9(11)V99.                       
001600     05  TXN-CURRENCY                PIC X(03).                           
001700     05  TXN-STATUS                  PIC X(09).                           
001800         88  TXN-IS-PENDING          VALUE 'PENDING'.                     
001900         88  TXN-IS-COMPLETED        VALUE 'COMPLETED'.                   
002000         88  TXN-IS-FAILED           VALUE 'FAILED'.                      
002100         88  TXN-IS-CANCELLED        VALUE 'CANCELLED'.                   
002200     05  TXN-REFERENCE-NUMBER        PIC X(16).                           
002300     05  TXN-PAYMENT-METHOD          PIC X(13).                           
002400     05  TXN-DESCRIPTION             PIC X(30).                           
002500     05  FILLER                      PIC X(11).                           
002600                                                                          
002700*--- UNSIGNED MAGNITUDE VIEW OF THE POSTING AMOUNT -- THE SIGN            
002800*--- IS OVERPUNCHED INTO THE LAST DISPLAY BYTE, NOT CARRIED AS            
002900*--- A SEPARATE BYTE, SO THIS REDEFINE IS THE SAME 13 BYTES AS            
003000*--- TXN-AMOUNT ITSELF.  USED FOR THE RULE TX3 |AMOUNT| TEST.             
003100 01  TXN-AMOUNT-PARTS REDEFINES TXN-AMOUNT.                               
003200     05  TXN-AMOUNT-DIGITS           PIC 9(11)V99.                        
